000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFXBCPR.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. CASH MANAGEMENT - BATCH EXTRACT.
000500 DATE-WRITTEN. 15 SEP 1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================
000900*PROGRAM DESCRIPTION: Business-center to priority map. Looks up
001000*the PRIORITY configured for a BUSINESS-CENTER-CODE, or lets a
001100*maintenance run add/change one. An unconfigured code defaults to
001200*priority 0 on lookup.
001300*
001400*NOTE - THIS ROUTINE IS NOT CALLED BY TRFXEXTP OR TRFXEXTE. THE
001500*EXTRACT DRIVERS TAKE PRIORITY STRAIGHT OFF MASTER-RECORD; THIS
001600*IS A STAND-ALONE MAINTENANCE UTILITY ONLY - SEE REQ 3360.
001700*
001800*OPTION ACTION......................  INPUT......................
001900*1      LOOKUP PRIORITY FOR CODE       BUS-CTR-CODE
002000*2      SET/CHANGE PRIORITY FOR CODE   BUS-CTR-CODE, PRIORITY
002100*=================================================================
002200*
002300*HISTORY OF MODIFICATION:
002400*=================================================================
002500*
002600*TAG     DATE        DEV     DESCRIPTION
002700*------- ----------  ------  ------------------------------------ EXB009
002800*EXB009  15/09/1989  MWTL03  INITIAL VERSION - LOOKUP ONLY.       EXB009
002900*EXB018  02/11/1996  MWTL03  Y2K PHASE 1 - UPDATED/CREATED DATES  EXB018
003000*                            NOW CCYY-MM-DD STAMPS.               EXB018
003100*EXB036  08/07/2005  TYKTRV  ADDED OPTION 2 - SET/CHANGE PRIORITY EXB036
003200*                            SO OPS CAN MAINTAIN THE MAP WITHOUT  EXB036
003300*                            A DIRECT FILE EDIT (REQ 3360).       EXB036
003400*=================================================================
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004100        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004200        UPSI-0 IS UPSI-SWITCH-0
004300          ON STATUS IS U0-ON
004400          OFF STATUS IS U0-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700        SELECT BCPRFILE ASSIGN TO DATABASE-BCPRFILE
004800        ORGANIZATION IS SEQUENTIAL
004900        FILE STATUS IS WK-C-FILE-STATUS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  BCPRFILE
005300        LABEL RECORDS ARE OMITTED
005400 DATA RECORD IS BCPR-RECORD.
005500 01  BCPR-RECORD.
005600        05  BCPR-BUS-CTR-CODE       PIC X(10).
005700        05  BCPR-PRIORITY           PIC S9(04).
005800        05  BCPR-CREATED-AT         PIC X(26).
005900        05  BCPR-CREATED-AT-R REDEFINES BCPR-CREATED-AT.
006000            10  BCPR-CRT-DATE           PIC X(10).
006100            10  BCPR-CRT-FIL1           PIC X(01).
006200            10  BCPR-CRT-TIME           PIC X(15).
006300        05  FILLER                  PIC X(50).
006400*----------------------------------------------------------------
006500*PRE-Y2K LAYOUT - KEPT SO OLD ARCHIVED COPIES OF THE MAP (2-DIGIT
006600*YEAR, NO TIME PORTION) CAN STILL BE READ BACK BY HAND IF NEEDED.
006700*NOT WRITTEN BY THIS PROGRAM. REF EXB018.
006800*----------------------------------------------------------------
006900 01  BCPR-RECORD-OLD REDEFINES BCPR-RECORD.
007000        05  BCPR-OLD-BUS-CTR-CODE   PIC X(10).
007100        05  BCPR-OLD-PRIORITY       PIC S9(04).
007200        05  BCPR-OLD-CREATED-AT     PIC X(06).
007300*                 YYMMDD
007400        05  FILLER                  PIC X(70).
007500 WORKING-STORAGE SECTION.
007600 01  FILLER                  PIC X(24) VALUE
007700        "** PROGRAM TRFXBCPR **".
007800
007900 01  WK-C-COMMON.
008000        COPY ASCMWS.
008100        COPY FIL3090.
008200        05  FILLER                   PIC X(10).
008300*----------------------------------------------------------------
008400*IN-MEMORY COPY OF THE CONFIG FILE. JUST LIKE MSTQFILE, THIS
008500*MACHINE HAS NO INDEXED ACCESS SO THE WHOLE MAP IS READ IN, THE
008600*ONE ROW WANTED (IF ANY) IS FOUND BY A STRAIGHT SCAN, AND THE
008700*TABLE IS REWRITTEN WHOLE WHEN OPTION 2 CHANGES IT. THE MAP IS
008800*SMALL - A FEW DOZEN BUSINESS CENTERS AT MOST.
008900*----------------------------------------------------------------
009000 01  WS-C-BCPR-TABLE.
009100        05  WS-N-BCPR-COUNT          PIC 9(05) COMP.
009200        05  WS-C-BCPR-ENTRY OCCURS 200 TIMES
009300                INDEXED BY WS-X-BCPR-IDX.
009400            10  TBC-BUS-CTR-CODE        PIC X(10).
009500            10  TBC-PRIORITY            PIC S9(04) COMP.
009600            10  TBC-CREATED-AT          PIC X(26).
009700            10  TBC-CREATED-AT-R REDEFINES TBC-CREATED-AT.
009800                15  TBC-CRT-DATE            PIC X(10).
009900                15  TBC-CRT-FIL1            PIC X(01).
010000                15  TBC-CRT-TIME            PIC X(15).
010100        05  FILLER                    PIC X(12).
010200
010300 01  WS-C-FLAGS.
010400        05  WS-C-TABLE-CHANGED       PIC X(01) VALUE "N".
010500        05  WS-C-EOF-BCPRFILE        PIC X(01) VALUE "N".
010600        05  WS-C-ROW-FOUND           PIC X(01) VALUE "N".
010700
010800 ****************
010900 LINKAGE SECTION.
011000 ****************
011100 01  WK-C-XBCPR-RECORD.
011200        05  WK-N-XBCPR-OPTION        PIC 9(01) COMP.
011300*                 1=LOOKUP-PRIORITY 2=SET-PRIORITY
011400        05  WK-C-XBCPR-BUS-CTR-CODE  PIC X(10).
011500        05  WK-N-XBCPR-PRIORITY      PIC S9(04) COMP.
011600*                 INPUT ON OPTION 2, OUTPUT ON OPTION 1
011700        05  WK-C-XBCPR-FOUND-IND     PIC X(01).
011800*                 OUTPUT ON OPTION 1 - "Y" CODE IS CONFIGURED,
011900*                 "N" CODE NOT CONFIGURED (PRIORITY RETURNED 0)
012000        05  WK-C-XBCPR-ERROR-CD      PIC X(07).
012100*                 BLANK = OK
012200
012300     EJECT
012400 ****************************************
012500 PROCEDURE DIVISION USING WK-C-XBCPR-RECORD.
012600 ****************************************
012700 MAIN-MODULE.
012800     PERFORM A000-PROCESS-CALLED-ROUTINE
012900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013000     PERFORM B000-MAIN-PROCESSING
013100        THRU B999-MAIN-PROCESSING-EX.
013200     PERFORM Z000-END-PROGRAM-ROUTINE
013300        THRU Z999-END-PROGRAM-ROUTINE-EX.
013400 GOBACK.
013500
013600*----------------------------------------------------------------
013700 A000-PROCESS-CALLED-ROUTINE.
013800*----------------------------------------------------------------
013900     MOVE SPACES              TO WK-C-XBCPR-ERROR-CD.
014000     MOVE 0                  TO WS-N-BCPR-COUNT.
014100     MOVE "N"                TO WS-C-TABLE-CHANGED
014200                               WS-C-EOF-BCPRFILE.
014300
014400     OPEN INPUT BCPRFILE.
014500     IF NOT WK-C-SUCCESSFUL
014600           AND WK-C-FILE-STATUS NOT = "41"
014700        DISPLAY "TRFXBCPR - OPEN FILE ERROR - BCPRFILE"
014800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014900        MOVE WK-C-ERR-OPEN    TO WK-C-XBCPR-ERROR-CD
015000        GO TO A099-PROCESS-CALLED-ROUTINE-EX
015100     END-IF.
015200
015300     PERFORM A100-LOAD-BCPR-TABLE
015400        THRU A199-LOAD-BCPR-TABLE-EX
015500        UNTIL WS-C-EOF-BCPRFILE = "Y".
015600
015700     CLOSE BCPRFILE.
015800*----------------------------------------------------------------
015900 A099-PROCESS-CALLED-ROUTINE-EX.
016000*----------------------------------------------------------------
016100 EXIT.
016200*----------------------------------------------------------------
016300 A100-LOAD-BCPR-TABLE.
016400*----------------------------------------------------------------
016500     READ BCPRFILE
016600        AT END
016700           MOVE "Y"          TO WS-C-EOF-BCPRFILE
016800           GO TO A199-LOAD-BCPR-TABLE-EX
016900     END-READ.
017000     IF NOT WK-C-SUCCESSFUL
017100           AND NOT WK-C-END-OF-FILE
017200        DISPLAY "TRFXBCPR - READ FILE ERROR - BCPRFILE"
017300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017400        MOVE WK-C-ERR-READ    TO WK-C-XBCPR-ERROR-CD
017500        MOVE "Y"             TO WS-C-EOF-BCPRFILE
017600        GO TO A199-LOAD-BCPR-TABLE-EX
017700     END-IF.
017800     ADD 1                  TO WS-N-BCPR-COUNT.
017900     SET WS-X-BCPR-IDX       TO WS-N-BCPR-COUNT.
018000     MOVE BCPR-BUS-CTR-CODE  TO TBC-BUS-CTR-CODE (WS-X-BCPR-IDX).
018100     MOVE BCPR-PRIORITY      TO TBC-PRIORITY (WS-X-BCPR-IDX).
018200     MOVE BCPR-CREATED-AT    TO TBC-CREATED-AT (WS-X-BCPR-IDX).
018300*----------------------------------------------------------------
018400 A199-LOAD-BCPR-TABLE-EX.
018500*----------------------------------------------------------------
018600 EXIT.
018700*----------------------------------------------------------------
018800 B000-MAIN-PROCESSING.
018900*----------------------------------------------------------------
019000     IF WK-C-XBCPR-ERROR-CD NOT = SPACES
019100        GO TO B999-MAIN-PROCESSING-EX
019200     END-IF.
019300
019400*                 CALLER SETS WK-C-TODAY-DATE/WK-C-TODAY-TIME IN
019500*                 WK-C-COMMON BEFORE EVERY CALL TO THIS ROUTINE
019600
019700     EVALUATE WK-N-XBCPR-OPTION
019800        WHEN 1
019900        PERFORM C100-LOOKUP-PRIORITY
020000           THRU C199-LOOKUP-PRIORITY-EX
020100        WHEN 2
020200        PERFORM C200-SET-PRIORITY
020300           THRU C299-SET-PRIORITY-EX
020400        WHEN OTHER
020500        MOVE WK-C-ERR-OPEN    TO WK-C-XBCPR-ERROR-CD
020600     END-EVALUATE.
020700 B999-MAIN-PROCESSING-EX.
020800 EXIT.
020900*----------------------------------------------------------------
021000 C100-LOOKUP-PRIORITY.
021100*----------------------------------------------------------------
021200*AN UNCONFIGURED CODE IS NOT AN ERROR - IT DEFAULTS TO PRIORITY 0
021300*AND FOUND-IND COMES BACK "N" SO THE CALLER KNOWS IT WAS A
021400*DEFAULT. SEE BUSINESS RULE "MASTER SELECTION / PRIORITY".
021500     MOVE 0                  TO WK-N-XBCPR-PRIORITY.
021600     MOVE "N"                TO WK-C-XBCPR-FOUND-IND
021700                               WS-C-ROW-FOUND.
021800
021900     PERFORM C110-FIND-BCPR-ROW
022000        THRU C119-FIND-BCPR-ROW-EX
022100        VARYING WS-X-BCPR-IDX FROM 1 BY 1
022200        UNTIL WS-X-BCPR-IDX > WS-N-BCPR-COUNT
022300           OR WS-C-ROW-FOUND = "Y".
022400
022500     IF WS-C-ROW-FOUND NOT = "Y"
022600        GO TO C199-LOOKUP-PRIORITY-EX
022700     END-IF.
022800
022900     SET WS-X-BCPR-IDX       DOWN BY 1.
023000     MOVE TBC-PRIORITY (WS-X-BCPR-IDX)
023100                             TO WK-N-XBCPR-PRIORITY.
023200     MOVE "Y"                TO WK-C-XBCPR-FOUND-IND.
023300*----------------------------------------------------------------
023400 C199-LOOKUP-PRIORITY-EX.
023500*----------------------------------------------------------------
023600 EXIT.
023700*----------------------------------------------------------------
023800 C110-FIND-BCPR-ROW.
023900*----------------------------------------------------------------
024000     IF TBC-BUS-CTR-CODE (WS-X-BCPR-IDX)
024100           = WK-C-XBCPR-BUS-CTR-CODE
024200        MOVE "Y"             TO WS-C-ROW-FOUND
024300     END-IF.
024400*----------------------------------------------------------------
024500 C119-FIND-BCPR-ROW-EX.
024600*----------------------------------------------------------------
024700 EXIT.
024800*----------------------------------------------------------------
024900 C200-SET-PRIORITY.
025000*----------------------------------------------------------------
025100*CHANGE THE PRIORITY IF THE CODE IS ALREADY IN THE MAP, ELSE ADD
025200*A NEW ROW FOR IT. REF EXB036/REQ 3360.
025300     MOVE "N"                TO WS-C-ROW-FOUND.
025400     PERFORM C110-FIND-BCPR-ROW
025500        THRU C119-FIND-BCPR-ROW-EX
025600        VARYING WS-X-BCPR-IDX FROM 1 BY 1
025700        UNTIL WS-X-BCPR-IDX > WS-N-BCPR-COUNT
025800           OR WS-C-ROW-FOUND = "Y".
025900
026000     IF WS-C-ROW-FOUND = "Y"
026100        SET WS-X-BCPR-IDX    DOWN BY 1
026200     ELSE
026300        IF WS-N-BCPR-COUNT NOT < 200
026400           MOVE WK-C-ERR-WRITE TO WK-C-XBCPR-ERROR-CD
026500           GO TO C299-SET-PRIORITY-EX
026600        END-IF
026700        ADD 1                TO WS-N-BCPR-COUNT
026800        SET WS-X-BCPR-IDX    TO WS-N-BCPR-COUNT
026900        MOVE WK-C-XBCPR-BUS-CTR-CODE
027000                             TO TBC-BUS-CTR-CODE (WS-X-BCPR-IDX)
027100        MOVE WK-C-TODAY-DATE TO TBC-CREATED-AT (WS-X-BCPR-IDX)
027200     END-IF.
027300
027400     MOVE WK-N-XBCPR-PRIORITY
027500                             TO TBC-PRIORITY (WS-X-BCPR-IDX).
027600     MOVE "Y"                TO WS-C-TABLE-CHANGED
027700                               WK-C-XBCPR-FOUND-IND.
027800*----------------------------------------------------------------
027900 C299-SET-PRIORITY-EX.
028000*----------------------------------------------------------------
028100 EXIT.
028200*----------------------------------------------------------------
028300 Z000-END-PROGRAM-ROUTINE.
028400*----------------------------------------------------------------
028500     IF WS-C-TABLE-CHANGED NOT = "Y"
028600        GO TO Z999-END-PROGRAM-ROUTINE-EX
028700     END-IF.
028800
028900     OPEN OUTPUT BCPRFILE.
029000     IF NOT WK-C-SUCCESSFUL
029100        DISPLAY "TRFXBCPR - OPEN FILE ERROR - BCPRFILE"
029200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029300        MOVE WK-C-ERR-OPEN    TO WK-C-XBCPR-ERROR-CD
029400        GO TO Z999-END-PROGRAM-ROUTINE-EX
029500     END-IF.
029600
029700     PERFORM Z100-WRITE-BCPR-ROW
029800        THRU Z199-WRITE-BCPR-ROW-EX
029900        VARYING WS-X-BCPR-IDX FROM 1 BY 1
030000        UNTIL WS-X-BCPR-IDX > WS-N-BCPR-COUNT.
030100
030200     CLOSE BCPRFILE.
030300     IF NOT WK-C-SUCCESSFUL
030400        DISPLAY "TRFXBCPR - CLOSE FILE ERROR - BCPRFILE"
030500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030600        MOVE WK-C-ERR-WRITE    TO WK-C-XBCPR-ERROR-CD
030700     END-IF.
030800*----------------------------------------------------------------
030900 Z100-WRITE-BCPR-ROW.
031000*----------------------------------------------------------------
031100     MOVE TBC-BUS-CTR-CODE (WS-X-BCPR-IDX) TO BCPR-BUS-CTR-CODE.
031200     MOVE TBC-PRIORITY (WS-X-BCPR-IDX)     TO BCPR-PRIORITY.
031300     MOVE TBC-CREATED-AT (WS-X-BCPR-IDX)   TO BCPR-CREATED-AT.
031400     WRITE BCPR-RECORD.
031500     IF NOT WK-C-SUCCESSFUL
031600        DISPLAY "TRFXBCPR - WRITE FILE ERROR - BCPRFILE"
031700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031800        MOVE WK-C-ERR-WRITE    TO WK-C-XBCPR-ERROR-CD
031900     END-IF.
032000*----------------------------------------------------------------
032100 Z199-WRITE-BCPR-ROW-EX.
032200*----------------------------------------------------------------
032300 EXIT.
032400*----------------------------------------------------------------
032500 Z999-END-PROGRAM-ROUTINE-EX.
032600*----------------------------------------------------------------
032700 EXIT.
032800******************************************************************
032900**************** END OF PROGRAM SOURCE - TRFXBCPR ***************
033000******************************************************************
