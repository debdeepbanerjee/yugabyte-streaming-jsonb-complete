000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFWEXTE.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. CASH MANAGEMENT - BATCH EXTRACT.
000500 DATE-WRITTEN. 10 JUL 1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================
000900*PROGRAM DESCRIPTION: Writer for the enhanced/streaming detail
001000*extract file - the flattened JSONB-style record. Same one-file-
001100*per-master, open/write-many/close choreography as TRFWEXTP, but
001200*the detail layout carries the flattened transaction/customer/
001300*merchant/payment fields and the trailer carries the two extra
001400*enhanced-only totals.
001500*
001600*OPTION ACTION......................  INPUT......................
001700*1      OPEN FILE, WRITE HEADER        BUS-CTR-CODE, MASTER-ID
001800*2      WRITE ONE DETAIL LINE          DETAIL-ID AND DETAIL DATA
001900*3      WRITE TRAILER, CLOSE FILE      TOTAL-RECORDS/AMOUNT,
002000*                                      AVG-RISK-SCORE, UNIQ-CUST
002100*=================================================================
002200*
002300*HISTORY OF MODIFICATION:
002400*=================================================================
002500*
002600*TAG     DATE        DEV     DESCRIPTION
002700*------- ----------  ------  ------------------------------------ EXB011
002800*EXB011  10/07/1989  MWTL03  INITIAL VERSION - OPTIONS 1/2/3.     EXB011
002900*EXB020  02/11/1996  MWTL03  Y2K PHASE 1 - FILE-DATE IS NOW A     EXB020
003000*                            CCYY-MM-DD STAMP, WAS YYMMDD.        EXB020
003100*EXB038  19/02/2004  TYKTRV  FILE NAME NOW INCLUDES THE BUSINESS  EXB038
003200*                            CENTER CODE, NOT JUST THE MASTER ID. EXB038
003300*EXB043  11/09/2009  PTRVSN  OPTION 3 NOW WARNS IF THE CALLER'S   EXB043
003400*                            TOTAL-RECORDS DISAGREES WITH THE     EXB043
003500*                            LINE COUNT THIS PROGRAM ACTUALLY     EXB043
003600*                            WROTE (REQ 4488).                    EXB043
003700*=================================================================
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004400        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004500        UPSI-0 IS UPSI-SWITCH-0
004600          ON STATUS IS U0-ON
004700          OFF STATUS IS U0-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000        SELECT EXTEFILE ASSIGN TO WS-C-EXTE-FILENAME
005100        ORGANIZATION IS LINE SEQUENTIAL
005200        FILE STATUS IS WK-C-FILE-STATUS.
005300*                 FILE NAME IS BUILT AT OPEN TIME - SEE
005400*                 C100-OPEN-AND-WRITE-HEADER. EXB038.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  EXTEFILE
005800        LABEL RECORDS ARE OMITTED.
005900     COPY EXTOUT.
006000 WORKING-STORAGE SECTION.
006100 01  FILLER                  PIC X(24) VALUE
006200        "** PROGRAM TRFWEXTE **".
006300
006400 01  WK-C-COMMON.
006500        COPY ASCMWS.
006600        COPY FIL3090.
006700        05  FILLER                   PIC X(10).
006800
006900 01  WS-C-EXTE-FILENAME             PIC X(40).
007000*                 BUILT BY STRING FROM BUS-CTR-CODE/MASTER-ID -
007100*                 THIS IS THE DATA-NAME NAMED IN THE SELECT
007200*                 CLAUSE ABOVE, NOT A SEPARATE COPY OF IT.
007300 01  WS-C-EXTE-FILENAME-R REDEFINES WS-C-EXTE-FILENAME.
007400*                 BREAKDOWN USED ONLY WHEN OPS HAVE TO READ A
007500*                 FILE NAME OFF A JOB LOG BY HAND. EXB038.
007600        05  WS-C-EXTE-FN-BUSCTR       PIC X(10).
007700        05  WS-C-EXTE-FN-DASH         PIC X(01).
007800        05  WS-C-EXTE-FN-MASTER       PIC X(09).
007900        05  WS-C-EXTE-FN-EXT          PIC X(20).
008000
008100 01  WS-N-EXTE-COUNTERS.
008200        05  WS-N-EXTE-WRITE-COUNT    PIC 9(09) COMP.
008300*                 LINES WRITTEN SO FAR THIS FILE - COMPARED TO
008400*                 THE CALLER'S TOTAL-RECORDS ON OPTION 3. EXB043.
008500        05  FILLER                   PIC X(04).
008600
008700 ****************
008800 LINKAGE SECTION.
008900 ****************
009000 01  WK-C-WEXTE-RECORD.
009100        05  WK-N-WEXTE-OPTION          PIC 9(01) COMP.
009200*                 1=OPEN-AND-HEADER 2=WRITE-DETAIL
009300*                 3=TRAILER-AND-CLOSE
009400        05  WK-C-WEXTE-BUS-CTR-CODE     PIC X(10).
009500        05  WK-N-WEXTE-MASTER-ID        PIC 9(09).
009600        05  WK-N-WEXTE-DETAIL-ID        PIC 9(09).
009700        05  WK-C-WEXTE-ACCOUNT-NUMBER   PIC X(20).
009800        05  WK-C-WEXTE-CUSTOMER-NAME    PIC X(60).
009900        05  WK-N-WEXTE-AMOUNT           PIC S9(11)V99.
010000        05  WK-C-WEXTE-CURRENCY         PIC X(03).
010100        05  WK-C-WEXTE-DESCRIPTION      PIC X(100).
010200        05  WK-C-WEXTE-TRANSACTION-DATE PIC X(26).
010300        05  WK-C-WEXTE-TRANDATE-R REDEFINES
010400                WK-C-WEXTE-TRANSACTION-DATE.
010500            10  WK-C-WEXTE-TRANDATE-YMD  PIC X(10).
010600            10  FILLER                   PIC X(16).
010700        05  WK-C-WEXTE-TRANSACTION-ID   PIC X(40).
010800        05  WK-C-WEXTE-TRANID-R REDEFINES
010900                WK-C-WEXTE-TRANSACTION-ID.
011000            10  WK-C-WEXTE-TRANID-PFX    PIC X(04).
011100            10  FILLER                   PIC X(36).
011200        05  WK-C-WEXTE-TRANSACTION-TYPE PIC X(20).
011300        05  WK-C-WEXTE-CUSTOMER-ID      PIC X(40).
011400        05  WK-C-WEXTE-CUSTOMER-EMAIL   PIC X(100).
011500        05  WK-C-WEXTE-CUSTOMER-PHONE   PIC X(20).
011600        05  WK-C-WEXTE-CUSTOMER-CITY    PIC X(40).
011700        05  WK-C-WEXTE-CUSTOMER-STATE   PIC X(20).
011800        05  WK-C-WEXTE-CUSTOMER-COUNTRY PIC X(40).
011900        05  WK-C-WEXTE-MERCHANT-ID      PIC X(40).
012000        05  WK-C-WEXTE-MERCHANT-NAME    PIC X(100).
012100        05  WK-C-WEXTE-MERCHANT-CAT     PIC X(40).
012200        05  WK-C-WEXTE-PAYMENT-TYPE     PIC X(20).
012300        05  WK-C-WEXTE-PAYMENT-LAST4    PIC X(04).
012400        05  WK-C-WEXTE-PAYMENT-BRAND    PIC X(20).
012500        05  WK-N-WEXTE-RISK-SCORE       PIC S9(03)V9(04).
012600        05  WK-C-WEXTE-STATUS           PIC X(20).
012700        05  WK-N-WEXTE-ITEM-COUNT       PIC 9(05).
012800        05  WK-N-WEXTE-TOTAL-RECORDS    PIC 9(09).
012900*                 INPUT ON OPTION 3 ONLY
013000        05  WK-N-WEXTE-TOTAL-AMOUNT     PIC S9(13)V99.
013100*                 INPUT ON OPTION 3 ONLY
013200        05  WK-N-WEXTE-AVG-RISK-SCORE   PIC S9(03)V99.
013300*                 INPUT ON OPTION 3 ONLY - ROUNDED HALF-UP
013400*                 BY THE CALLER, NOT COMPUTED HERE
013500        05  WK-N-WEXTE-UNIQUE-CUSTOMERS PIC 9(09).
013600*                 INPUT ON OPTION 3 ONLY
013700        05  WK-C-WEXTE-ERROR-CD         PIC X(07).
013800*                 BLANK = OK
013900
014000     EJECT
014100 ****************************************
014200 PROCEDURE DIVISION USING WK-C-WEXTE-RECORD.
014300 ****************************************
014400 MAIN-MODULE.
014500     PERFORM A000-PROCESS-CALLED-ROUTINE
014600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014700     PERFORM B000-MAIN-PROCESSING
014800        THRU B999-MAIN-PROCESSING-EX.
014900     PERFORM Z000-END-PROGRAM-ROUTINE
015000        THRU Z999-END-PROGRAM-ROUTINE-EX.
015100 GOBACK.
015200
015300*----------------------------------------------------------------
015400 A000-PROCESS-CALLED-ROUTINE.
015500*----------------------------------------------------------------
015600     MOVE SPACES              TO WK-C-WEXTE-ERROR-CD.
015700*----------------------------------------------------------------
015800 A099-PROCESS-CALLED-ROUTINE-EX.
015900*----------------------------------------------------------------
016000 EXIT.
016100*----------------------------------------------------------------
016200 B000-MAIN-PROCESSING.
016300*----------------------------------------------------------------
016400     EVALUATE WK-N-WEXTE-OPTION
016500        WHEN 1
016600        PERFORM C100-OPEN-AND-WRITE-HEADER
016700           THRU C199-OPEN-AND-WRITE-HEADER-EX
016800        WHEN 2
016900        PERFORM C200-WRITE-DETAIL
017000           THRU C299-WRITE-DETAIL-EX
017100        WHEN 3
017200        PERFORM C300-WRITE-TRAILER-AND-CLOSE
017300           THRU C399-WRITE-TRAILER-AND-CLOSE-EX
017400        WHEN OTHER
017500        MOVE WK-C-ERR-OPEN       TO WK-C-WEXTE-ERROR-CD
017600     END-EVALUATE.
017700 B999-MAIN-PROCESSING-EX.
017800 EXIT.
017900*----------------------------------------------------------------
018000 C100-OPEN-AND-WRITE-HEADER.
018100*----------------------------------------------------------------
018200     MOVE 0                  TO WS-N-EXTE-WRITE-COUNT.
018300     STRING WK-C-WEXTE-BUS-CTR-CODE DELIMITED BY SPACE
018400            "-"                    DELIMITED BY SIZE
018500            WK-N-WEXTE-MASTER-ID    DELIMITED BY SIZE
018600            ".DAT"                 DELIMITED BY SIZE
018700         INTO WS-C-EXTE-FILENAME.
018800
018900     OPEN OUTPUT EXTEFILE.
019000     IF NOT WK-C-SUCCESSFUL
019100        DISPLAY "TRFWEXTE - OPEN FILE ERROR - EXTEFILE"
019200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019300        MOVE WK-C-ERR-OPEN       TO WK-C-WEXTE-ERROR-CD
019400        GO TO C199-OPEN-AND-WRITE-HEADER-EX
019500     END-IF.
019600
019700     MOVE "HEADER    "         TO EXTH-RECORD-TYPE.
019800     MOVE WK-N-WEXTE-MASTER-ID TO EXTH-MASTER-ID.
019900     MOVE WK-C-WEXTE-BUS-CTR-CODE
020000                             TO EXTH-BUS-CTR-CODE.
020100     MOVE WK-C-TODAY-DATE     TO EXTH-FILE-DATE.
020200     MOVE 0                  TO EXTH-RECORD-COUNT.
020300     MOVE "2.0 "              TO EXTH-FILE-VERSION.
020400     WRITE EXT-HEADER.
020500     IF NOT WK-C-SUCCESSFUL
020600        DISPLAY "TRFWEXTE - WRITE FILE ERROR - EXTEFILE"
020700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020800        MOVE WK-C-ERR-WRITE      TO WK-C-WEXTE-ERROR-CD
020900     END-IF.
021000*----------------------------------------------------------------
021100 C199-OPEN-AND-WRITE-HEADER-EX.
021200*----------------------------------------------------------------
021300 EXIT.
021400*----------------------------------------------------------------
021500 C200-WRITE-DETAIL.
021600*----------------------------------------------------------------
021700     MOVE "DETAIL    "         TO EXTDE-RECORD-TYPE.
021800     MOVE WK-N-WEXTE-DETAIL-ID TO EXTDE-DETAIL-ID.
021900     MOVE WK-C-WEXTE-ACCOUNT-NUMBER
022000                             TO EXTDE-ACCOUNT-NUMBER.
022100     MOVE WK-C-WEXTE-CUSTOMER-NAME
022200                             TO EXTDE-CUSTOMER-NAME.
022300     MOVE WK-N-WEXTE-AMOUNT   TO EXTDE-AMOUNT.
022400     MOVE WK-C-WEXTE-CURRENCY TO EXTDE-CURRENCY.
022500     MOVE WK-C-WEXTE-DESCRIPTION
022600                             TO EXTDE-DESCRIPTION.
022700     MOVE WK-C-WEXTE-TRANSACTION-DATE
022800                             TO EXTDE-TRANSACTION-DATE.
022900     MOVE WK-C-WEXTE-TRANSACTION-ID
023000                             TO EXTDE-TRANSACTION-ID.
023100     MOVE WK-C-WEXTE-TRANSACTION-TYPE
023200                             TO EXTDE-TRANSACTION-TYPE.
023300     MOVE WK-C-WEXTE-CUSTOMER-ID
023400                             TO EXTDE-CUSTOMER-ID.
023500     MOVE WK-C-WEXTE-CUSTOMER-EMAIL
023600                             TO EXTDE-CUSTOMER-EMAIL.
023700     MOVE WK-C-WEXTE-CUSTOMER-PHONE
023800                             TO EXTDE-CUSTOMER-PHONE.
023900     MOVE WK-C-WEXTE-CUSTOMER-CITY
024000                             TO EXTDE-CUSTOMER-CITY.
024100     MOVE WK-C-WEXTE-CUSTOMER-STATE
024200                             TO EXTDE-CUSTOMER-STATE.
024300     MOVE WK-C-WEXTE-CUSTOMER-COUNTRY
024400                             TO EXTDE-CUSTOMER-COUNTRY.
024500     MOVE WK-C-WEXTE-MERCHANT-ID
024600                             TO EXTDE-MERCHANT-ID.
024700     MOVE WK-C-WEXTE-MERCHANT-NAME
024800                             TO EXTDE-MERCHANT-NAME.
024900     MOVE WK-C-WEXTE-MERCHANT-CAT
025000                             TO EXTDE-MERCHANT-CATEGORY.
025100     MOVE WK-C-WEXTE-PAYMENT-TYPE
025200                             TO EXTDE-PAYMENT-TYPE.
025300     MOVE WK-C-WEXTE-PAYMENT-LAST4
025400                             TO EXTDE-PAYMENT-LAST-FOUR.
025500     MOVE WK-C-WEXTE-PAYMENT-BRAND
025600                             TO EXTDE-PAYMENT-BRAND.
025700     MOVE WK-N-WEXTE-RISK-SCORE
025800                             TO EXTDE-RISK-SCORE.
025900     MOVE WK-C-WEXTE-STATUS   TO EXTDE-STATUS.
026000     MOVE WK-N-WEXTE-ITEM-COUNT
026100                             TO EXTDE-ITEM-COUNT.
026200     WRITE EXT-DETAIL-ENHANCED.
026300     IF NOT WK-C-SUCCESSFUL
026400        DISPLAY "TRFWEXTE - WRITE FILE ERROR - EXTEFILE"
026500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026600        MOVE WK-C-ERR-WRITE      TO WK-C-WEXTE-ERROR-CD
026700        GO TO C299-WRITE-DETAIL-EX
026800     END-IF.
026900     ADD 1                  TO WS-N-EXTE-WRITE-COUNT.
027000*----------------------------------------------------------------
027100 C299-WRITE-DETAIL-EX.
027200*----------------------------------------------------------------
027300 EXIT.
027400*----------------------------------------------------------------
027500 C300-WRITE-TRAILER-AND-CLOSE.
027600*----------------------------------------------------------------
027700     IF WS-N-EXTE-WRITE-COUNT NOT = WK-N-WEXTE-TOTAL-RECORDS
027800        DISPLAY "TRFWEXTE - WARNING - CALLER TOTAL-RECORDS "
027900        DISPLAY "DOES NOT MATCH LINES WRITTEN FOR MASTER "
028000           WK-N-WEXTE-MASTER-ID
028100     END-IF.
028200
028300     MOVE "TRAILER   "         TO EXTT-RECORD-TYPE.
028400     MOVE WK-N-WEXTE-TOTAL-RECORDS
028500                             TO EXTT-TOTAL-RECORDS.
028600     MOVE WK-N-WEXTE-TOTAL-AMOUNT
028700                             TO EXTT-TOTAL-AMOUNT.
028800     MOVE WK-N-WEXTE-AVG-RISK-SCORE
028900                             TO EXTT-AVERAGE-RISK-SCORE.
029000     MOVE WK-N-WEXTE-UNIQUE-CUSTOMERS
029100                             TO EXTT-UNIQUE-CUSTOMERS.
029200     WRITE EXT-TRAILER.
029300     IF NOT WK-C-SUCCESSFUL
029400        DISPLAY "TRFWEXTE - WRITE FILE ERROR - EXTEFILE"
029500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029600        MOVE WK-C-ERR-WRITE      TO WK-C-WEXTE-ERROR-CD
029700     END-IF.
029800
029900     CLOSE EXTEFILE.
030000     IF NOT WK-C-SUCCESSFUL
030100        DISPLAY "TRFWEXTE - CLOSE FILE ERROR - EXTEFILE"
030200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030300        MOVE WK-C-ERR-WRITE      TO WK-C-WEXTE-ERROR-CD
030400     END-IF.
030500*----------------------------------------------------------------
030600 C399-WRITE-TRAILER-AND-CLOSE-EX.
030700*----------------------------------------------------------------
030800 EXIT.
030900*----------------------------------------------------------------
031000 Z000-END-PROGRAM-ROUTINE.
031100*----------------------------------------------------------------
031200*THE FILE IS CLOSED BY C300, NOT HERE - IT STAYS OPEN ACROSS
031300*CALLS BETWEEN OPTION 1 AND OPTION 3. NOTHING TO DO ON EXIT.
031400     CONTINUE.
031500*----------------------------------------------------------------
031600 Z999-END-PROGRAM-ROUTINE-EX.
031700*----------------------------------------------------------------
031800 EXIT.
031900*-----------------------------------------------------------------
032000**************** END OF PROGRAM SOURCE - TRFWEXTE ***************
032100*-----------------------------------------------------------------
