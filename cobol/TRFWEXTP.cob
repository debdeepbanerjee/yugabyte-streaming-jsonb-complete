000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFWEXTP.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. CASH MANAGEMENT - BATCH EXTRACT.
000500 DATE-WRITTEN. 14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================
000900*PROGRAM DESCRIPTION: Writer for the plain detail extract file.
001000*One file per master, one HEADER, N DETAIL, one TRAILER. The
001100*file stays open across calls from TRFXEXTP - OPTION 1 opens it
001200*and writes the header, OPTION 2 writes one detail line, OPTION 3
001300*writes the trailer and closes it.
001400*
001500*OPTION ACTION......................  INPUT......................
001600*1      OPEN FILE, WRITE HEADER        BUS-CTR-CODE, MASTER-ID
001700*2      WRITE ONE DETAIL LINE          DETAIL-ID AND DETAIL DATA
001800*3      WRITE TRAILER, CLOSE FILE      TOTAL-RECORDS, TOTAL-AMOUNT
001900*=================================================================
002000*
002100*HISTORY OF MODIFICATION:
002200*=================================================================
002300*
002400*TAG     DATE        DEV     DESCRIPTION
002500*------- ----------  ------  ------------------------------------ EXB010
002600*EXB010  14/03/1991  JBTRVL  INITIAL VERSION - OPTIONS 1/2/3.     EXB010
002700*EXB019  02/11/1996  MWTL03  Y2K PHASE 1 - FILE-DATE IS NOW A     EXB019
002800*                            CCYY-MM-DD STAMP, WAS YYMMDD.        EXB019
002900*EXB037  19/02/2004  TYKTRV  FILE NAME NOW INCLUDES THE BUSINESS  EXB037
003000*                            CENTER CODE, NOT JUST THE MASTER ID. EXB037
003100*EXB042  11/09/2009  PTRVSN  OPTION 3 NOW WARNS IF THE CALLER'S   EXB042
003200*                            TOTAL-RECORDS DISAGREES WITH THE     EXB042
003300*                            LINE COUNT THIS PROGRAM ACTUALLY     EXB042
003400*                            WROTE (REQ 4488).                    EXB042
003500*=================================================================
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004200        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004300        UPSI-0 IS UPSI-SWITCH-0
004400          ON STATUS IS U0-ON
004500          OFF STATUS IS U0-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800        SELECT EXTPFILE ASSIGN TO WS-C-EXTP-FILENAME
004900        ORGANIZATION IS LINE SEQUENTIAL
005000        FILE STATUS IS WK-C-FILE-STATUS.
005100*                 FILE NAME IS BUILT AT OPEN TIME - SEE
005200*                 C100-OPEN-AND-WRITE-HEADER. EXB037.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  EXTPFILE
005600        LABEL RECORDS ARE OMITTED.
005700     COPY EXTOUT.
005800 WORKING-STORAGE SECTION.
005900 01  FILLER                  PIC X(24) VALUE
006000        "** PROGRAM TRFWEXTP **".
006100
006200 01  WK-C-COMMON.
006300        COPY ASCMWS.
006400        COPY FIL3090.
006500        05  FILLER                   PIC X(10).
006600
006700 01  WS-C-EXTP-FILENAME             PIC X(40).
006800*                 BUILT BY STRING FROM BUS-CTR-CODE/MASTER-ID -
006900*                 THIS IS THE DATA-NAME NAMED IN THE SELECT
007000*                 CLAUSE ABOVE, NOT A SEPARATE COPY OF IT.
007100 01  WS-C-EXTP-FILENAME-R REDEFINES WS-C-EXTP-FILENAME.
007200*                 BREAKDOWN USED ONLY WHEN OPS HAVE TO READ A
007300*                 FILE NAME OFF A JOB LOG BY HAND. EXB037.
007400        05  WS-C-EXTP-FN-BUSCTR       PIC X(10).
007500        05  WS-C-EXTP-FN-DASH         PIC X(01).
007600        05  WS-C-EXTP-FN-MASTER       PIC X(09).
007700        05  WS-C-EXTP-FN-EXT          PIC X(20).
007800
007900 01  WS-N-EXTP-COUNTERS.
008000        05  WS-N-EXTP-WRITE-COUNT    PIC 9(09) COMP.
008100*                 LINES WRITTEN SO FAR THIS FILE - COMPARED TO
008200*                 THE CALLER'S TOTAL-RECORDS ON OPTION 3. EXB042.
008300        05  FILLER                   PIC X(04).
008400
008500 ****************
008600 LINKAGE SECTION.
008700 ****************
008800 01  WK-C-WEXTP-RECORD.
008900        05  WK-N-WEXTP-OPTION          PIC 9(01) COMP.
009000*                 1=OPEN-AND-HEADER 2=WRITE-DETAIL
009100*                 3=TRAILER-AND-CLOSE
009200        05  WK-C-WEXTP-BUS-CTR-CODE     PIC X(10).
009300        05  WK-N-WEXTP-MASTER-ID        PIC 9(09).
009400        05  WK-N-WEXTP-DETAIL-ID        PIC 9(09).
009500        05  WK-C-WEXTP-ACCOUNT-NUMBER   PIC X(20).
009600        05  WK-C-WEXTP-CUSTOMER-NAME    PIC X(60).
009700        05  WK-N-WEXTP-AMOUNT           PIC S9(11)V99.
009800        05  WK-C-WEXTP-CURRENCY         PIC X(03).
009900        05  WK-C-WEXTP-DESCRIPTION      PIC X(100).
010000        05  WK-C-WEXTP-TRANSACTION-DATE PIC X(26).
010100        05  WK-C-WEXTP-TRANDATE-R REDEFINES
010200                WK-C-WEXTP-TRANSACTION-DATE.
010300            10  WK-C-WEXTP-TRANDATE-YMD  PIC X(10).
010400            10  FILLER                   PIC X(16).
010500        05  WK-C-WEXTP-CREATED-AT       PIC X(26).
010600        05  WK-C-WEXTP-CREATEDAT-R REDEFINES
010700                WK-C-WEXTP-CREATED-AT.
010800            10  WK-C-WEXTP-CREATEDAT-YMD PIC X(10).
010900            10  FILLER                   PIC X(16).
011000        05  WK-N-WEXTP-TOTAL-RECORDS    PIC 9(09).
011100*                 INPUT ON OPTION 3 ONLY
011200        05  WK-N-WEXTP-TOTAL-AMOUNT     PIC S9(13)V99.
011300*                 INPUT ON OPTION 3 ONLY
011400        05  WK-C-WEXTP-ERROR-CD         PIC X(07).
011500*                 BLANK = OK
011600
011700     EJECT
011800 ****************************************
011900 PROCEDURE DIVISION USING WK-C-WEXTP-RECORD.
012000 ****************************************
012100 MAIN-MODULE.
012200     PERFORM A000-PROCESS-CALLED-ROUTINE
012300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012400     PERFORM B000-MAIN-PROCESSING
012500        THRU B999-MAIN-PROCESSING-EX.
012600     PERFORM Z000-END-PROGRAM-ROUTINE
012700        THRU Z999-END-PROGRAM-ROUTINE-EX.
012800 GOBACK.
012900
013000*----------------------------------------------------------------
013100 A000-PROCESS-CALLED-ROUTINE.
013200*----------------------------------------------------------------
013300     MOVE SPACES              TO WK-C-WEXTP-ERROR-CD.
013400*----------------------------------------------------------------
013500 A099-PROCESS-CALLED-ROUTINE-EX.
013600*----------------------------------------------------------------
013700 EXIT.
013800*----------------------------------------------------------------
013900 B000-MAIN-PROCESSING.
014000*----------------------------------------------------------------
014100     EVALUATE WK-N-WEXTP-OPTION
014200        WHEN 1
014300        PERFORM C100-OPEN-AND-WRITE-HEADER
014400           THRU C199-OPEN-AND-WRITE-HEADER-EX
014500        WHEN 2
014600        PERFORM C200-WRITE-DETAIL
014700           THRU C299-WRITE-DETAIL-EX
014800        WHEN 3
014900        PERFORM C300-WRITE-TRAILER-AND-CLOSE
015000           THRU C399-WRITE-TRAILER-AND-CLOSE-EX
015100        WHEN OTHER
015200        MOVE WK-C-ERR-OPEN       TO WK-C-WEXTP-ERROR-CD
015300     END-EVALUATE.
015400 B999-MAIN-PROCESSING-EX.
015500 EXIT.
015600*----------------------------------------------------------------
015700 C100-OPEN-AND-WRITE-HEADER.
015800*----------------------------------------------------------------
015900     MOVE 0                  TO WS-N-EXTP-WRITE-COUNT.
016000     STRING WK-C-WEXTP-BUS-CTR-CODE DELIMITED BY SPACE
016100            "-"                    DELIMITED BY SIZE
016200            WK-N-WEXTP-MASTER-ID    DELIMITED BY SIZE
016300            ".DAT"                 DELIMITED BY SIZE
016400         INTO WS-C-EXTP-FILENAME.
016500
016600     OPEN OUTPUT EXTPFILE.
016700     IF NOT WK-C-SUCCESSFUL
016800        DISPLAY "TRFWEXTP - OPEN FILE ERROR - EXTPFILE"
016900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017000        MOVE WK-C-ERR-OPEN       TO WK-C-WEXTP-ERROR-CD
017100        GO TO C199-OPEN-AND-WRITE-HEADER-EX
017200     END-IF.
017300
017400     MOVE "HEADER    "         TO EXTH-RECORD-TYPE.
017500     MOVE WK-N-WEXTP-MASTER-ID TO EXTH-MASTER-ID.
017600     MOVE WK-C-WEXTP-BUS-CTR-CODE
017700                             TO EXTH-BUS-CTR-CODE.
017800     MOVE WK-C-TODAY-DATE     TO EXTH-FILE-DATE.
017900     MOVE 0                  TO EXTH-RECORD-COUNT.
018000     MOVE SPACES              TO EXTH-FILE-VERSION.
018100     WRITE EXT-HEADER.
018200     IF NOT WK-C-SUCCESSFUL
018300        DISPLAY "TRFWEXTP - WRITE FILE ERROR - EXTPFILE"
018400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018500        MOVE WK-C-ERR-WRITE      TO WK-C-WEXTP-ERROR-CD
018600     END-IF.
018700*----------------------------------------------------------------
018800 C199-OPEN-AND-WRITE-HEADER-EX.
018900*----------------------------------------------------------------
019000 EXIT.
019100*----------------------------------------------------------------
019200 C200-WRITE-DETAIL.
019300*----------------------------------------------------------------
019400     MOVE "DETAIL    "         TO EXTDP-RECORD-TYPE.
019500     MOVE WK-N-WEXTP-DETAIL-ID TO EXTDP-DETAIL-ID.
019600     MOVE WK-N-WEXTP-MASTER-ID TO EXTDP-MASTER-ID.
019700     MOVE WK-C-WEXTP-ACCOUNT-NUMBER
019800                             TO EXTDP-ACCOUNT-NUMBER.
019900     MOVE WK-C-WEXTP-CUSTOMER-NAME
020000                             TO EXTDP-CUSTOMER-NAME.
020100     MOVE WK-N-WEXTP-AMOUNT   TO EXTDP-AMOUNT.
020200     MOVE WK-C-WEXTP-CURRENCY TO EXTDP-CURRENCY.
020300     MOVE WK-C-WEXTP-DESCRIPTION
020400                             TO EXTDP-DESCRIPTION.
020500     MOVE WK-C-WEXTP-TRANSACTION-DATE
020600                             TO EXTDP-TRANSACTION-DATE.
020700     MOVE WK-C-WEXTP-CREATED-AT
020800                             TO EXTDP-CREATED-AT.
020900     WRITE EXT-DETAIL-PLAIN.
021000     IF NOT WK-C-SUCCESSFUL
021100        DISPLAY "TRFWEXTP - WRITE FILE ERROR - EXTPFILE"
021200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021300        MOVE WK-C-ERR-WRITE      TO WK-C-WEXTP-ERROR-CD
021400        GO TO C299-WRITE-DETAIL-EX
021500     END-IF.
021600     ADD 1                  TO WS-N-EXTP-WRITE-COUNT.
021700*----------------------------------------------------------------
021800 C299-WRITE-DETAIL-EX.
021900*----------------------------------------------------------------
022000 EXIT.
022100*----------------------------------------------------------------
022200 C300-WRITE-TRAILER-AND-CLOSE.
022300*----------------------------------------------------------------
022400     IF WS-N-EXTP-WRITE-COUNT NOT = WK-N-WEXTP-TOTAL-RECORDS
022500        DISPLAY "TRFWEXTP - WARNING - CALLER TOTAL-RECORDS "
022600        DISPLAY "DOES NOT MATCH LINES WRITTEN FOR MASTER "
022700           WK-N-WEXTP-MASTER-ID
022800     END-IF.
022900
023000     MOVE "TRAILER   "         TO EXTT-RECORD-TYPE.
023100     MOVE WK-N-WEXTP-TOTAL-RECORDS
023200                             TO EXTT-TOTAL-RECORDS.
023300     MOVE WK-N-WEXTP-TOTAL-AMOUNT
023400                             TO EXTT-TOTAL-AMOUNT.
023500     MOVE 0                  TO EXTT-AVERAGE-RISK-SCORE.
023600     MOVE 0                  TO EXTT-UNIQUE-CUSTOMERS.
023700     WRITE EXT-TRAILER.
023800     IF NOT WK-C-SUCCESSFUL
023900        DISPLAY "TRFWEXTP - WRITE FILE ERROR - EXTPFILE"
024000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024100        MOVE WK-C-ERR-WRITE      TO WK-C-WEXTP-ERROR-CD
024200     END-IF.
024300
024400     CLOSE EXTPFILE.
024500     IF NOT WK-C-SUCCESSFUL
024600        DISPLAY "TRFWEXTP - CLOSE FILE ERROR - EXTPFILE"
024700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024800        MOVE WK-C-ERR-WRITE      TO WK-C-WEXTP-ERROR-CD
024900     END-IF.
025000*----------------------------------------------------------------
025100 C399-WRITE-TRAILER-AND-CLOSE-EX.
025200*----------------------------------------------------------------
025300 EXIT.
025400*----------------------------------------------------------------
025500 Z000-END-PROGRAM-ROUTINE.
025600*----------------------------------------------------------------
025700*THE FILE IS CLOSED BY C300, NOT HERE - IT STAYS OPEN ACROSS
025800*CALLS BETWEEN OPTION 1 AND OPTION 3. NOTHING TO DO ON EXIT.
025900     CONTINUE.
026000*----------------------------------------------------------------
026100 Z999-END-PROGRAM-ROUTINE-EX.
026200*----------------------------------------------------------------
026300 EXIT.
026400*-----------------------------------------------------------------
026500**************** END OF PROGRAM SOURCE - TRFWEXTP ***************
026600*-----------------------------------------------------------------
