000100*----------------------------------------------------------------
000200* TRANDAT.CPY
000300* NESTED TRANSACTION-DATA SUB-STRUCTURE CARRIED INSIDE AN
000400* ENHANCED-DETAIL RECORD (ENHDTL.CPY). STANDS IN FOR THE JSONB
000500* TRANSACTION_DATA COLUMN ON THE SOURCE SYSTEM - FIXED SUB-
000600* FIELDS, NO RUNTIME JSON PARSING. COPY THIS AT A 05-LEVEL
000700* GROUP - ITEMS START AT LEVEL 10.
000800*----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*----------------------------------------------------------------
001100* TAG     DATE        DEV     DESCRIPTION
001200* ------- ----------  ------  ----------------------------------
001300* EXB003  14/03/1991  JBTRVL  INITIAL VERSION.                    EXB003
001400* EXB021  19/02/2004  TYKTRV  ADD TRD-*-PRESENT INDICATORS SO     EXB021
001500*                             THE FLATTEN STEP IN TRFXEXTE CAN    EXB021
001600*                             TELL A MISSING NESTED GROUP FROM    EXB021
001700*                             ONE THAT IS PRESENT BUT BLANK.      EXB021
001800*----------------------------------------------------------------
001900 10  TRD-TRANSACTION-ID           PIC X(40).
002000 10  TRD-TRANSACTION-TYPE         PIC X(20).
002100*                     E.G. PURCHASE, REFUND
002200 10  TRD-AMOUNT                   PIC S9(11)V99 COMP-3.
002300*                     AMOUNT CARRIED INSIDE THE NESTED
002400*                     STRUCTURE - MAY DIFFER FROM THE OUTER
002500*                     DETAIL AMOUNT. NOT SUMMED - SEE TRFXEXTE.
002600 10  TRD-CURRENCY                 PIC X(03).
002700 10  TRD-TIMESTAMP                PIC X(26).
002800 10  TRD-TIMESTAMP-R REDEFINES TRD-TIMESTAMP.
002900     15  TRD-TS-DATE                  PIC X(10).
003000     15  TRD-TS-FIL1                  PIC X(01).
003100     15  TRD-TS-TIME                  PIC X(15).
003200 10  TRD-RISK-PRESENT             PIC X(01).
003300 10  TRD-RISK-SCORE               PIC S9(03)V9(04) COMP-3.
003400*                     0-100 RANGE, FRACTIONAL - AVERAGED IN
003500*                     THE TRAILER WHEN TRD-RISK-PRESENT = "Y"
003600 10  TRD-STATUS                   PIC X(20).
003700 10  TRD-CUSTOMER.
003800     15  TRD-CUST-PRESENT             PIC X(01).
003900     15  TRD-CUSTOMER-ID              PIC X(40).
004000*                     USED TO COUNT UNIQUE CUSTOMERS
004100     15  TRD-CUST-NAME                PIC X(60).
004200     15  TRD-CUST-EMAIL               PIC X(100).
004300     15  TRD-CUST-PHONE               PIC X(20).
004400     15  TRD-LOYALTY-TIER             PIC X(20).
004500*                     CARRIED, NOT EMITTED TO THE OUTPUT
004600     15  TRD-ADDRESS.
004700         20  TRD-ADDR-PRESENT             PIC X(01).
004800         20  TRD-STREET                   PIC X(100).
004900*                             NOT EMITTED
005000         20  TRD-CITY                     PIC X(40).
005100         20  TRD-STATE                    PIC X(20).
005200         20  TRD-POSTAL-CODE              PIC X(10).
005300*                             NOT EMITTED
005400         20  TRD-COUNTRY                  PIC X(40).
005500 10  TRD-MERCHANT.
005600     15  TRD-MERCH-PRESENT            PIC X(01).
005700     15  TRD-MERCHANT-ID              PIC X(40).
005800     15  TRD-MERCHANT-NAME            PIC X(100).
005900     15  TRD-CATEGORY                 PIC X(40).
006000     15  TRD-MCC                      PIC X(04).
006100*                             NOT EMITTED
006200 10  TRD-PAYMENT.
006300     15  TRD-PAY-PRESENT              PIC X(01).
006400     15  TRD-PAYMENT-TYPE             PIC X(20).
006500     15  TRD-LAST-FOUR                PIC X(04).
006600     15  TRD-BRAND                    PIC X(20).
006700     15  TRD-EXPIRY-MONTH             PIC 9(02).
006800*                             NOT EMITTED
006900     15  TRD-EXPIRY-YEAR              PIC 9(04).
007000*                             NOT EMITTED
007100 10  TRD-ITEM-COUNT               PIC 9(05) COMP.
007200*                     NUMBER OF LINE ITEMS - ONLY THIS COUNT
007300*                     IS USED DOWNSTREAM, ITEM CONTENT IS NOT
007400 10  TRD-ITEMS OCCURS 20 TIMES INDEXED BY TRD-ITEM-IDX.
007500     15  TRD-ITEM-ID                  PIC X(40).
007600     15  TRD-ITEM-NAME                PIC X(100).
007700     15  TRD-ITEM-QTY                 PIC 9(05).
007800     15  TRD-ITEM-UNIT-PRICE          PIC S9(09)V99 COMP-3.
007900     15  TRD-ITEM-TOTAL-PRICE         PIC S9(11)V99 COMP-3.
008000     15  TRD-ITEM-CATEGORY            PIC X(40).
008100*----------------------------------------------------------------
008200***************** END OF COPYBOOK SOURCE  TRANDAT ***************
