000100*----------------------------------------------------------------
000200* FIL3090.CPY
000300* SHOP-WIDE FILE-ERROR LITERALS. COPIED UNDER 01 WK-C-COMMON
000400* RIGHT AFTER ASCMWS - THESE ARE THE STANDARD ERROR CODES MOVED
000500* TO AN ERROR-CD FIELD WHEN A KEYED READ/WRITE FAILS.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TAG     DATE        DEV     DESCRIPTION
001000* ------- ----------  ------  ----------------------------------
001100* EXB007  14/03/1991  JBTRVL  INITIAL VERSION.                    EXB007
001200*----------------------------------------------------------------
001300 05  WK-C-ERR-OPEN                PIC X(07) VALUE "COM0201".
001400 05  WK-C-ERR-READ                PIC X(07) VALUE "COM0206".
001500 05  WK-C-ERR-NOTFOUND            PIC X(07) VALUE "COM0245".
001600 05  WK-C-ERR-WRITE               PIC X(07) VALUE "COM0210".
001700 05  WK-C-ERR-REWRITE             PIC X(07) VALUE "COM0211".
001800 05  WK-C-ERR-LOCK-LOST           PIC X(07) VALUE "COM0299".
001900*----------------------------------------------------------------
002000***************** END OF COPYBOOK SOURCE  FIL3090 ***************
