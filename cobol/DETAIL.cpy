000100*----------------------------------------------------------------
000200* DETAIL.CPY
000300* PLAIN DETAIL/TRANSACTION RECORD - ONE ROW PER TRANSACTION
000400* BELONGING TO A MASTER. READ IN DETAIL-ID ASCENDING ORDER BY
000500* TRFXEXTP BEFORE BEING WRITTEN TO THE EXTRACT FILE.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TAG     DATE        DEV     DESCRIPTION
001000* ------- ----------  ------  ----------------------------------
001100* EXB002  14/03/1991  JBTRVL  INITIAL VERSION - REBUILT FROM      EXB002
001200*                             TFSSPTL INTERFACE LAYOUT.           EXB002
001300* EXB014  02/11/1996  MWTL03  Y2K PHASE 1 - CREATED-AT AND        EXB014
001400*                             TRANSACTION-DATE STAY X(26) ISO     EXB014
001500*                             STAMPS, NO 2-DIGIT YEAR FIELDS      EXB014
001600*                             LEFT IN THIS RECORD.                EXB014
001700*----------------------------------------------------------------
001800 01  DTLQ-RECORD.
001900     05  DTLQ-DETAIL-ID            PIC 9(09).
002000*                         UNIQUE DETAIL ROW IDENTIFIER
002100     05  DTLQ-MASTER-ID            PIC 9(09).
002200*                         OWNING MASTER
002300     05  DTLQ-RECORD-TYPE          PIC X(10).
002400*                         FREE-FORM TYPE TAG, COPIED TO OUTPUT
002500     05  DTLQ-ACCOUNT-NUMBER       PIC X(20).
002600     05  DTLQ-CUSTOMER-NAME        PIC X(60).
002700     05  DTLQ-AMOUNT               PIC S9(11)V99 COMP-3.
002800*                         TRANSACTION AMOUNT, 2 DECIMALS
002900     05  DTLQ-AMOUNT-R REDEFINES DTLQ-AMOUNT.
003000         10  DTLQ-AMT-WHOLE            PIC S9(11).
003100         10  DTLQ-AMT-DEC              PIC 9(02).
003200     05  DTLQ-CURRENCY             PIC X(03).
003300     05  DTLQ-DESCRIPTION          PIC X(100).
003400     05  DTLQ-TRANSACTION-DATE     PIC X(26).
003500*                         MAY BE ABSENT - ALL SPACES
003600     05  DTLQ-TRANS-DATE-R REDEFINES DTLQ-TRANSACTION-DATE.
003700         10  DTLQ-TXN-DATE             PIC X(10).
003800         10  DTLQ-TXN-FIL1             PIC X(01).
003900         10  DTLQ-TXN-TIME             PIC X(15).
004000     05  DTLQ-CREATED-AT           PIC X(26).
004100     05  DTLQ-CREATED-AT-R REDEFINES DTLQ-CREATED-AT.
004200         10  DTLQ-CRT-DATE             PIC X(10).
004300         10  DTLQ-CRT-FIL1             PIC X(01).
004400         10  DTLQ-CRT-TIME             PIC X(15).
004500     05  DTLQ-AMOUNT-PRESENT       PIC X(01).
004600*                         "Y"/"N" - SET BY THE READ ROUTINE,
004700*                         NOT PART OF THE SOURCE ROW - LETS THE
004800*                         DRIVER SKIP A NULL AMOUNT WITHOUT
004900*                         TREATING ZERO AND NULL THE SAME WAY
005000     05  FILLER                    PIC X(18).
005100*----------------------------------------------------------------
005200***************** END OF COPYBOOK SOURCE  DETAIL ****************
