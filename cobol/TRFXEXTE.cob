000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFXEXTE.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. CASH MANAGEMENT - BATCH EXTRACT.
000500 DATE-WRITTEN. 23 DEC 1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================
000900*PROGRAM DESCRIPTION : ENHANCED/STREAMING DETAIL EXTRACT - DRIVER.
001000*              PICKS UP ONE PENDING MASTER (VIA TRFVMSTS), READS
001100*              ITS ENHANCED DETAIL ROWS IN DETAIL-ID ORDER,
001200*              FLATTENS THE NESTED TRANSACTION-DATA GROUP PER
001300*              THE FLATTENING RULES AND WRITES THEM OUT THROUGH
001400*              TRFWEXTE. A ROW WHOSE NESTED DATA WILL NOT
001500*              FLATTEN IS SKIPPED, NOT ABENDED. ACCUMULATES THE
001600*              RISK-SCORE AVERAGE AND THE DISTINCT CUSTOMER
001700*              COUNT FOR THE TRAILER. CALLED REPEATEDLY BY THE
001800*              JOB SCHEDULER'S POLLING LOOP - ONE MASTER PER
001900*              CALL.
002000*
002100*HISTORY OF MODIFICATION:
002200*=================================================================
002300*
002400*TAG     DATE        DEV     DESCRIPTION
002500*------- ----------  ------  ------------------------------------ EXB013
002600*EXB013  23/12/1994  TMPJZM  INITIAL VERSION.                     EXB013
002700*EXB022  19/02/2004  TYKTRV  A ROW WHOSE NESTED DATA FAILS TO     EXB022
002800*                            FLATTEN IS NOW SKIPPED AND LOGGED    EXB022
002900*                            RATHER THAN FAILING THE MASTER -     EXB022
003000*                            MATCHES THE OLD STREAMING WRITER'S   EXB022
003100*                            BEHAVIOUR (REQ 4488).                EXB022
003200*EXB045  11/09/2009  PTRVSN  AVERAGE-RISK-SCORE NOW ROUNDED       EXB045
003300*                            HALF-UP, NOT TRUNCATED (REQ 4488).   EXB045
003400*=================================================================
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004100        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004200        UPSI-0 IS UPSI-SWITCH-0
004300          ON STATUS IS U0-ON
004400          OFF STATUS IS U0-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700        SELECT ENHQFILE ASSIGN TO WS-C-ENHQ-FILENAME
004800        ORGANIZATION IS LINE SEQUENTIAL
004900        FILE STATUS IS WK-C-FILE-STATUS.
005000*                 FILE NAME IS BUILT AT OPEN TIME - SEE
005100*                 C110-OPEN-DETAIL-FILE. EXB013.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  ENHQFILE
005500        LABEL RECORDS ARE OMITTED.
005600 01  ENHQ-RECORD.
005700     COPY ENHDTL.
005800 WORKING-STORAGE SECTION.
005900 01  FILLER                  PIC X(24) VALUE
006000        "** PROGRAM TRFXEXTE **".
006100
006200 01  WK-C-COMMON.
006300        COPY ASCMWS.
006400        COPY FIL3090.
006500        05  FILLER                   PIC X(10).
006600
006700 01  WS-C-ENHQ-FILENAME             PIC X(40).
006800 01  WS-C-ENHQ-FILENAME-R REDEFINES WS-C-ENHQ-FILENAME.
006900*                 BREAKDOWN USED ONLY WHEN OPS HAVE TO READ A
007000*                 FILE NAME OFF A JOB LOG BY HAND.
007100        05  WS-C-ENHQ-FN-BUSCTR       PIC X(10).
007200        05  WS-C-ENHQ-FN-DASH         PIC X(01).
007300        05  WS-C-ENHQ-FN-MASTER       PIC X(09).
007400        05  WS-C-ENHQ-FN-EXT          PIC X(20).
007500
007600 01  WS-C-XEXTE-MASTER-KEY          PIC X(19).
007700 01  WS-C-XEXTE-MASTER-KEY-R REDEFINES WS-C-XEXTE-MASTER-KEY.
007800*                 USED TO LOG WHICH MASTER FAILED.
007900        05  WS-C-XEXTE-KEY-BUSCTR     PIC X(10).
008000        05  WS-N-XEXTE-KEY-MASTER     PIC 9(09).
008100
008200 01  WS-N-XEXTE-TOTALS.
008300        05  WS-N-XEXTE-TOTAL-RECORDS PIC 9(09) COMP.
008400        05  WS-N-XEXTE-TOTAL-AMOUNT  PIC S9(13)V99 COMP-3.
008500*                 COMP-3 PER CASH MGMT STANDARD - RUNNING SUMS
008600*                 MUST BE EXACT TO THE CENT. EXB045.
008700        05  WS-N-XEXTE-TOTAL-AMT-R REDEFINES
008800                WS-N-XEXTE-TOTAL-AMOUNT.
008900            10  WS-N-XEXTE-AMT-WHOLE     PIC S9(11).
009000            10  WS-N-XEXTE-AMT-DEC       PIC 9(02).
009100        05  WS-N-XEXTE-RISK-SUM      PIC S9(07)V9(04) COMP-3.
009200        05  WS-N-XEXTE-RISK-COUNT    PIC 9(09) COMP.
009300        05  WS-N-XEXTE-AVG-RISK      PIC S9(03)V99 COMP-3.
009400        05  FILLER                   PIC X(06).
009500
009600 01  WS-C-XEXTE-CUST-TABLE.
009700        05  WS-N-XEXTE-CUST-COUNT    PIC 9(05) COMP.
009800        05  WS-C-XEXTE-CUST-ENTRY OCCURS 500 TIMES
009900                INDEXED BY WS-X-XEXTE-CUST-IDX
010000                PIC X(40).
010100*                 DISTINCT CUSTOMER-IDS SEEN THIS MASTER - A
010200*                 LINEAR-SEARCH TABLE, NOT A HASH SET. THERE
010300*                 IS NO SET/HASH FACILITY ON THIS COMPILER.
010400        05  WS-C-XEXTE-CUST-FOUND    PIC X(01).
010500
010600 01  WS-C-XEXTE-FLAGS.
010700        05  WS-C-EOF-ENHQFILE        PIC X(01) VALUE "N".
010800        05  WS-C-XEXTE-FAILED        PIC X(01) VALUE "N".
010900        05  WS-C-XEXTE-ERROR-MSG     PIC X(200) VALUE SPACES.
011000        05  FILLER                   PIC X(38).
011100
011200*---------------------------------------------------------------
011300*CALL PARAMETER AREAS - MUST MATCH THE LINKAGE SECTIONS OF
011400*TRFVMSTS AND TRFWEXTE FIELD FOR FIELD. EXB013.
011500*---------------------------------------------------------------
011600 01  WK-C-VMSTS-RECORD.
011700        05  WK-N-VMSTS-OPTION         PIC 9(01) COMP.
011800        05  WK-C-VMSTS-INSTANCE-ID    PIC X(60).
011900        05  WK-N-VMSTS-LOCK-TIMEOUT   PIC 9(05) COMP.
012000        05  WK-N-VMSTS-MASTER-ID      PIC 9(09).
012100        05  WK-C-VMSTS-BUS-CTR-CODE   PIC X(10).
012200        05  WK-N-VMSTS-PRIORITY       PIC S9(04) COMP.
012300        05  WK-C-VMSTS-CREATED-AT     PIC X(26).
012400        05  WK-C-VMSTS-ERROR-MSG      PIC X(200).
012500        05  WK-C-VMSTS-FOUND-IND      PIC X(01).
012600        05  WK-C-VMSTS-ERROR-CD       PIC X(07).
012700        05  FILLER                    PIC X(01).
012800
012900 01  WK-C-WEXTE-RECORD.
013000        05  WK-N-WEXTE-OPTION          PIC 9(01) COMP.
013100        05  WK-C-WEXTE-BUS-CTR-CODE     PIC X(10).
013200        05  WK-N-WEXTE-MASTER-ID        PIC 9(09).
013300        05  WK-N-WEXTE-DETAIL-ID        PIC 9(09).
013400        05  WK-C-WEXTE-ACCOUNT-NUMBER   PIC X(20).
013500        05  WK-C-WEXTE-CUSTOMER-NAME    PIC X(60).
013600        05  WK-N-WEXTE-AMOUNT           PIC S9(11)V99.
013700        05  WK-C-WEXTE-CURRENCY         PIC X(03).
013800        05  WK-C-WEXTE-DESCRIPTION      PIC X(100).
013900        05  WK-C-WEXTE-TRANSACTION-DATE PIC X(26).
014000        05  WK-C-WEXTE-TRANSACTION-ID   PIC X(40).
014100        05  WK-C-WEXTE-TRANSACTION-TYPE PIC X(20).
014200        05  WK-C-WEXTE-CUSTOMER-ID      PIC X(40).
014300        05  WK-C-WEXTE-CUSTOMER-EMAIL   PIC X(100).
014400        05  WK-C-WEXTE-CUSTOMER-PHONE   PIC X(20).
014500        05  WK-C-WEXTE-CUSTOMER-CITY    PIC X(40).
014600        05  WK-C-WEXTE-CUSTOMER-STATE   PIC X(20).
014700        05  WK-C-WEXTE-CUSTOMER-COUNTRY PIC X(40).
014800        05  WK-C-WEXTE-MERCHANT-ID      PIC X(40).
014900        05  WK-C-WEXTE-MERCHANT-NAME    PIC X(100).
015000        05  WK-C-WEXTE-MERCHANT-CAT     PIC X(40).
015100        05  WK-C-WEXTE-PAYMENT-TYPE     PIC X(20).
015200        05  WK-C-WEXTE-PAYMENT-LAST4    PIC X(04).
015300        05  WK-C-WEXTE-PAYMENT-BRAND    PIC X(20).
015400        05  WK-N-WEXTE-RISK-SCORE       PIC S9(03)V9(04).
015500        05  WK-C-WEXTE-STATUS           PIC X(20).
015600        05  WK-N-WEXTE-ITEM-COUNT       PIC 9(05).
015700        05  WK-N-WEXTE-TOTAL-RECORDS    PIC 9(09).
015800        05  WK-N-WEXTE-TOTAL-AMOUNT     PIC S9(13)V99.
015900        05  WK-N-WEXTE-AVG-RISK-SCORE   PIC S9(03)V99.
016000        05  WK-N-WEXTE-UNIQUE-CUSTOMERS PIC 9(09).
016100        05  WK-C-WEXTE-ERROR-CD         PIC X(07).
016200        05  FILLER                     PIC X(01).
016300
016400 ****************
016500 LINKAGE SECTION.
016600 ****************
016700 01  WK-C-XEXTE-RECORD.
016800        05  WK-C-XEXTE-INSTANCE-ID    PIC X(60).
016900        05  WK-N-XEXTE-LOCK-TIMEOUT   PIC 9(05) COMP.
017000*                 SECONDS - ZERO MEANS "USE TRFVMSTS DEFAULT"
017100        05  WK-C-XEXTE-FOUND-IND      PIC X(01).
017200*                 OUTPUT - "Y" A MASTER WAS PROCESSED, "N" NO
017300*                 ELIGIBLE MASTER WAS FOUND (NO WORK THIS CALL)
017400        05  WK-C-XEXTE-ERROR-CD       PIC X(07).
017500*                 BLANK = OK
017600
017700     EJECT
017800 ****************************************
017900 PROCEDURE DIVISION USING WK-C-XEXTE-RECORD.
018000 ****************************************
018100 MAIN-MODULE.
018200     PERFORM A000-INITIALIZE
018300        THRU A099-INITIALIZE-EX.
018400     PERFORM B000-MAIN-PROCESSING
018500        THRU B999-MAIN-PROCESSING-EX.
018600     PERFORM Z000-END-PROGRAM-ROUTINE
018700        THRU Z999-END-PROGRAM-ROUTINE-EX.
018800 GOBACK.
018900
019000*----------------------------------------------------------------
019100 A000-INITIALIZE.
019200*----------------------------------------------------------------
019300     MOVE SPACES              TO WK-C-XEXTE-ERROR-CD.
019400     MOVE "N"                 TO WK-C-XEXTE-FOUND-IND.
019500     MOVE "N"                 TO WS-C-XEXTE-FAILED.
019600     MOVE SPACES              TO WS-C-XEXTE-ERROR-MSG.
019700*----------------------------------------------------------------
019800 A099-INITIALIZE-EX.
019900*----------------------------------------------------------------
020000 EXIT.
020100*----------------------------------------------------------------
020200 B000-MAIN-PROCESSING.
020300*----------------------------------------------------------------
020400     MOVE 1                  TO WK-N-VMSTS-OPTION.
020500     MOVE WK-C-XEXTE-INSTANCE-ID
020600                             TO WK-C-VMSTS-INSTANCE-ID.
020700     MOVE WK-N-XEXTE-LOCK-TIMEOUT
020800                             TO WK-N-VMSTS-LOCK-TIMEOUT.
020900     CALL "TRFVMSTS"         USING WK-C-VMSTS-RECORD.
021000     IF WK-C-VMSTS-ERROR-CD NOT = SPACES
021100        MOVE WK-C-VMSTS-ERROR-CD TO WK-C-XEXTE-ERROR-CD
021200        GO TO B999-MAIN-PROCESSING-EX
021300     END-IF.
021400
021500     IF WK-C-VMSTS-FOUND-IND NOT = "Y"
021600        MOVE "N"              TO WK-C-XEXTE-FOUND-IND
021700        GO TO B999-MAIN-PROCESSING-EX
021800     END-IF.
021900
022000     MOVE "Y"                 TO WK-C-XEXTE-FOUND-IND.
022100     MOVE WK-C-VMSTS-BUS-CTR-CODE
022200                             TO WS-C-XEXTE-KEY-BUSCTR.
022300     MOVE WK-N-VMSTS-MASTER-ID
022400                             TO WS-N-XEXTE-KEY-MASTER.
022500     PERFORM C100-EXTRACT-ONE-MASTER
022600        THRU C199-EXTRACT-ONE-MASTER-EX.
022700*----------------------------------------------------------------
022800 B999-MAIN-PROCESSING-EX.
022900*----------------------------------------------------------------
023000 EXIT.
023100*----------------------------------------------------------------
023200 C100-EXTRACT-ONE-MASTER.
023300*----------------------------------------------------------------
023400     MOVE 0                  TO WS-N-XEXTE-TOTAL-RECORDS.
023500     MOVE 0                  TO WS-N-XEXTE-TOTAL-AMOUNT.
023600     MOVE 0                  TO WS-N-XEXTE-RISK-SUM.
023700     MOVE 0                  TO WS-N-XEXTE-RISK-COUNT.
023800     MOVE 0                  TO WS-N-XEXTE-CUST-COUNT.
023900     MOVE "N"                 TO WS-C-EOF-ENHQFILE.
024000
024100     PERFORM C110-OPEN-DETAIL-FILE
024200        THRU C119-OPEN-DETAIL-FILE-EX.
024300     IF WS-C-XEXTE-FAILED = "Y"
024400        GO TO C190-FAIL-THE-MASTER
024500     END-IF.
024600
024700     PERFORM C120-OPEN-OUTPUT-AND-HEADER
024800        THRU C129-OPEN-OUTPUT-AND-HEADER-EX.
024900     IF WS-C-XEXTE-FAILED = "Y"
025000        GO TO C190-FAIL-THE-MASTER
025100     END-IF.
025200
025300     PERFORM C130-PROCESS-DETAIL-ROWS
025400        THRU C139-PROCESS-DETAIL-ROWS-EX
025500        UNTIL WS-C-EOF-ENHQFILE = "Y".
025600     CLOSE ENHQFILE.
025700     IF WS-C-XEXTE-FAILED = "Y"
025800        GO TO C190-FAIL-THE-MASTER
025900     END-IF.
026000
026100     PERFORM C150-COMPUTE-RISK-AVERAGE
026200        THRU C159-COMPUTE-RISK-AVERAGE-EX.
026300     PERFORM C140-WRITE-TRAILER-AND-CLOSE
026400        THRU C149-WRITE-TRAILER-AND-CLOSE-EX.
026500     IF WS-C-XEXTE-FAILED = "Y"
026600        GO TO C190-FAIL-THE-MASTER
026700     END-IF.
026800
026900     MOVE 2                  TO WK-N-VMSTS-OPTION.
027000     CALL "TRFVMSTS"         USING WK-C-VMSTS-RECORD.
027100     GO TO C199-EXTRACT-ONE-MASTER-EX.
027200
027300 C190-FAIL-THE-MASTER.
027400     MOVE 3                  TO WK-N-VMSTS-OPTION.
027500     MOVE WS-C-XEXTE-ERROR-MSG
027600                             TO WK-C-VMSTS-ERROR-MSG.
027700     CALL "TRFVMSTS"         USING WK-C-VMSTS-RECORD.
027800*----------------------------------------------------------------
027900 C199-EXTRACT-ONE-MASTER-EX.
028000*----------------------------------------------------------------
028100 EXIT.
028200*----------------------------------------------------------------
028300 C110-OPEN-DETAIL-FILE.
028400*----------------------------------------------------------------
028500     STRING WK-C-VMSTS-BUS-CTR-CODE DELIMITED BY SPACE
028600            "-"                    DELIMITED BY SIZE
028700            WK-N-VMSTS-MASTER-ID    DELIMITED BY SIZE
028800            ".DAT"                 DELIMITED BY SIZE
028900         INTO WS-C-ENHQ-FILENAME.
029000
029100     OPEN INPUT ENHQFILE.
029200     IF NOT WK-C-SUCCESSFUL
029300        AND WK-C-FILE-STATUS NOT = "41"
029400        DISPLAY "TRFXEXTE - OPEN FILE ERROR - ENHQFILE"
029500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029600        MOVE "Y"              TO WS-C-XEXTE-FAILED
029700        MOVE WK-C-ERR-OPEN     TO WS-C-XEXTE-ERROR-MSG
029800     END-IF.
029900     IF WK-C-FILE-STATUS = "41"
030000        MOVE "Y"              TO WS-C-EOF-ENHQFILE
030100     END-IF.
030200*----------------------------------------------------------------
030300 C119-OPEN-DETAIL-FILE-EX.
030400*----------------------------------------------------------------
030500 EXIT.
030600*----------------------------------------------------------------
030700 C120-OPEN-OUTPUT-AND-HEADER.
030800*----------------------------------------------------------------
030900     MOVE 1                  TO WK-N-WEXTE-OPTION.
031000     MOVE WK-C-VMSTS-BUS-CTR-CODE
031100                             TO WK-C-WEXTE-BUS-CTR-CODE.
031200     MOVE WK-N-VMSTS-MASTER-ID
031300                             TO WK-N-WEXTE-MASTER-ID.
031400     CALL "TRFWEXTE"         USING WK-C-WEXTE-RECORD.
031500     IF WK-C-WEXTE-ERROR-CD NOT = SPACES
031600        MOVE "Y"              TO WS-C-XEXTE-FAILED
031700        MOVE WK-C-WEXTE-ERROR-CD
031800                             TO WS-C-XEXTE-ERROR-MSG
031900     END-IF.
032000*----------------------------------------------------------------
032100 C129-OPEN-OUTPUT-AND-HEADER-EX.
032200*----------------------------------------------------------------
032300 EXIT.
032400*----------------------------------------------------------------
032500 C130-PROCESS-DETAIL-ROWS.
032600*----------------------------------------------------------------
032700     READ ENHQFILE INTO ENHQ-RECORD
032800        AT END
032900           MOVE "Y"           TO WS-C-EOF-ENHQFILE
033000           GO TO C139-PROCESS-DETAIL-ROWS-EX
033100     END-READ.
033200
033300     IF ENHQ-TRAN-DATA-OK NOT = "Y"
033400        DISPLAY "TRFXEXTE - SKIPPING UNPARSABLE ROW - DETAIL "
033500           ENHQ-DETAIL-ID
033600        GO TO C139-PROCESS-DETAIL-ROWS-EX
033700     END-IF.
033800
033900     PERFORM C135-FLATTEN-AND-WRITE-ROW
034000        THRU C138-FLATTEN-AND-WRITE-ROW-EX.
034100*----------------------------------------------------------------
034200 C139-PROCESS-DETAIL-ROWS-EX.
034300*----------------------------------------------------------------
034400 EXIT.
034500*----------------------------------------------------------------
034600 C135-FLATTEN-AND-WRITE-ROW.
034700*----------------------------------------------------------------
034800     MOVE 2                  TO WK-N-WEXTE-OPTION.
034900     MOVE ENHQ-MASTER-ID     TO WK-N-WEXTE-MASTER-ID.
035000     MOVE ENHQ-DETAIL-ID     TO WK-N-WEXTE-DETAIL-ID.
035100     MOVE ENHQ-ACCOUNT-NUMBER TO WK-C-WEXTE-ACCOUNT-NUMBER.
035200     MOVE ENHQ-CUSTOMER-NAME TO WK-C-WEXTE-CUSTOMER-NAME.
035300     MOVE ENHQ-AMOUNT        TO WK-N-WEXTE-AMOUNT.
035400     MOVE ENHQ-CURRENCY      TO WK-C-WEXTE-CURRENCY.
035500     MOVE ENHQ-DESCRIPTION   TO WK-C-WEXTE-DESCRIPTION.
035600     MOVE ENHQ-TRANSACTION-DATE
035700                             TO WK-C-WEXTE-TRANSACTION-DATE.
035800     MOVE TRD-TRANSACTION-ID TO WK-C-WEXTE-TRANSACTION-ID.
035900     MOVE TRD-TRANSACTION-TYPE
036000                             TO WK-C-WEXTE-TRANSACTION-TYPE.
036100     MOVE TRD-STATUS         TO WK-C-WEXTE-STATUS.
036200     MOVE TRD-ITEM-COUNT     TO WK-N-WEXTE-ITEM-COUNT.
036300
036400     IF TRD-CUST-PRESENT = "Y"
036500        MOVE TRD-CUSTOMER-ID  TO WK-C-WEXTE-CUSTOMER-ID
036600        MOVE TRD-CUST-EMAIL   TO WK-C-WEXTE-CUSTOMER-EMAIL
036700        MOVE TRD-CUST-PHONE   TO WK-C-WEXTE-CUSTOMER-PHONE
036800     ELSE
036900        MOVE SPACES           TO WK-C-WEXTE-CUSTOMER-ID
037000                                 WK-C-WEXTE-CUSTOMER-EMAIL
037100                                 WK-C-WEXTE-CUSTOMER-PHONE
037200     END-IF.
037300
037400     IF TRD-ADDR-PRESENT = "Y"
037500        MOVE TRD-CITY         TO WK-C-WEXTE-CUSTOMER-CITY
037600        MOVE TRD-STATE        TO WK-C-WEXTE-CUSTOMER-STATE
037700        MOVE TRD-COUNTRY      TO WK-C-WEXTE-CUSTOMER-COUNTRY
037800     ELSE
037900        MOVE SPACES           TO WK-C-WEXTE-CUSTOMER-CITY
038000                                 WK-C-WEXTE-CUSTOMER-STATE
038100                                 WK-C-WEXTE-CUSTOMER-COUNTRY
038200     END-IF.
038300
038400     IF TRD-MERCH-PRESENT = "Y"
038500        MOVE TRD-MERCHANT-ID  TO WK-C-WEXTE-MERCHANT-ID
038600        MOVE TRD-MERCHANT-NAME
038700                             TO WK-C-WEXTE-MERCHANT-NAME
038800        MOVE TRD-CATEGORY     TO WK-C-WEXTE-MERCHANT-CAT
038900     ELSE
039000        MOVE SPACES           TO WK-C-WEXTE-MERCHANT-ID
039100                                 WK-C-WEXTE-MERCHANT-NAME
039200                                 WK-C-WEXTE-MERCHANT-CAT
039300     END-IF.
039400
039500     IF TRD-PAY-PRESENT = "Y"
039600        MOVE TRD-PAYMENT-TYPE TO WK-C-WEXTE-PAYMENT-TYPE
039700        MOVE TRD-LAST-FOUR    TO WK-C-WEXTE-PAYMENT-LAST4
039800        MOVE TRD-BRAND        TO WK-C-WEXTE-PAYMENT-BRAND
039900     ELSE
040000        MOVE SPACES           TO WK-C-WEXTE-PAYMENT-TYPE
040100                                 WK-C-WEXTE-PAYMENT-LAST4
040200                                 WK-C-WEXTE-PAYMENT-BRAND
040300     END-IF.
040400
040500     IF TRD-RISK-PRESENT = "Y"
040600        MOVE TRD-RISK-SCORE   TO WK-N-WEXTE-RISK-SCORE
040700        ADD TRD-RISK-SCORE    TO WS-N-XEXTE-RISK-SUM
040800        ADD 1                 TO WS-N-XEXTE-RISK-COUNT
040900     ELSE
041000        MOVE 0                TO WK-N-WEXTE-RISK-SCORE
041100     END-IF.
041200
041300     IF TRD-CUST-PRESENT = "Y" AND TRD-CUSTOMER-ID NOT = SPACES
041400        PERFORM C136-RECORD-DISTINCT-CUSTOMER
041500           THRU C137-RECORD-DISTINCT-CUSTOMER-EX
041600     END-IF.
041700
041800     CALL "TRFWEXTE"         USING WK-C-WEXTE-RECORD.
041900     IF WK-C-WEXTE-ERROR-CD NOT = SPACES
042000        MOVE "Y"              TO WS-C-XEXTE-FAILED
042100        MOVE WK-C-WEXTE-ERROR-CD
042200                             TO WS-C-XEXTE-ERROR-MSG
042300        GO TO C138-FLATTEN-AND-WRITE-ROW-EX
042400     END-IF.
042500
042600     ADD 1 TO WS-N-XEXTE-TOTAL-RECORDS.
042700     IF ENHQ-AMOUNT-PRESENT = "Y"
042800        ADD ENHQ-AMOUNT TO WS-N-XEXTE-TOTAL-AMOUNT
042900     END-IF.
043000*----------------------------------------------------------------
043100 C138-FLATTEN-AND-WRITE-ROW-EX.
043200*----------------------------------------------------------------
043300 EXIT.
043400*----------------------------------------------------------------
043500 C136-RECORD-DISTINCT-CUSTOMER.
043600*----------------------------------------------------------------
043700     MOVE "N"                 TO WS-C-XEXTE-CUST-FOUND.
043800     SET WS-X-XEXTE-CUST-IDX  TO 1.
043900     SEARCH WS-C-XEXTE-CUST-ENTRY
044000        VARYING WS-X-XEXTE-CUST-IDX
044100        AT END
044200           CONTINUE
044300        WHEN WS-C-XEXTE-CUST-ENTRY (WS-X-XEXTE-CUST-IDX)
044400             = TRD-CUSTOMER-ID
044500           MOVE "Y"          TO WS-C-XEXTE-CUST-FOUND
044600     END-SEARCH.
044700     IF WS-C-XEXTE-CUST-FOUND = "N"
044800        AND WS-N-XEXTE-CUST-COUNT < 500
044900        ADD 1 TO WS-N-XEXTE-CUST-COUNT
045000        SET WS-X-XEXTE-CUST-IDX TO WS-N-XEXTE-CUST-COUNT
045100        MOVE TRD-CUSTOMER-ID
045200           TO WS-C-XEXTE-CUST-ENTRY (WS-X-XEXTE-CUST-IDX)
045300     END-IF.
045400*----------------------------------------------------------------
045500 C137-RECORD-DISTINCT-CUSTOMER-EX.
045600*----------------------------------------------------------------
045700 EXIT.
045800*----------------------------------------------------------------
045900 C150-COMPUTE-RISK-AVERAGE.
046000*----------------------------------------------------------------
046100     IF WS-N-XEXTE-RISK-COUNT = 0
046200        MOVE 0                TO WS-N-XEXTE-AVG-RISK
046300     ELSE
046400        COMPUTE WS-N-XEXTE-AVG-RISK ROUNDED
046500           = WS-N-XEXTE-RISK-SUM / WS-N-XEXTE-RISK-COUNT
046600     END-IF.
046700*----------------------------------------------------------------
046800 C159-COMPUTE-RISK-AVERAGE-EX.
046900*----------------------------------------------------------------
047000 EXIT.
047100*----------------------------------------------------------------
047200 C140-WRITE-TRAILER-AND-CLOSE.
047300*----------------------------------------------------------------
047400     MOVE 3                  TO WK-N-WEXTE-OPTION.
047500     MOVE WS-N-XEXTE-TOTAL-RECORDS
047600                             TO WK-N-WEXTE-TOTAL-RECORDS.
047700     MOVE WS-N-XEXTE-TOTAL-AMOUNT
047800                             TO WK-N-WEXTE-TOTAL-AMOUNT.
047900     MOVE WS-N-XEXTE-AVG-RISK
048000                             TO WK-N-WEXTE-AVG-RISK-SCORE.
048100     MOVE WS-N-XEXTE-CUST-COUNT
048200                             TO WK-N-WEXTE-UNIQUE-CUSTOMERS.
048300     CALL "TRFWEXTE"         USING WK-C-WEXTE-RECORD.
048400     IF WK-C-WEXTE-ERROR-CD NOT = SPACES
048500        MOVE "Y"              TO WS-C-XEXTE-FAILED
048600        MOVE WK-C-WEXTE-ERROR-CD
048700                             TO WS-C-XEXTE-ERROR-MSG
048800     END-IF.
048900*----------------------------------------------------------------
049000 C149-WRITE-TRAILER-AND-CLOSE-EX.
049100*----------------------------------------------------------------
049200 EXIT.
049300*----------------------------------------------------------------
049400 Z000-END-PROGRAM-ROUTINE.
049500*----------------------------------------------------------------
049600     CONTINUE.
049700*----------------------------------------------------------------
049800 Z999-END-PROGRAM-ROUTINE-EX.
049900*----------------------------------------------------------------
050000 EXIT.
050100*-----------------------------------------------------------------
050200**************** END OF PROGRAM SOURCE - TRFXEXTE ***************
050300*-----------------------------------------------------------------
