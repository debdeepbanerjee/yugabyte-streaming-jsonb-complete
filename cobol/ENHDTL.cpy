000100*----------------------------------------------------------------
000200* ENHDTL.CPY
000300* ENHANCED / STREAMING DETAIL RECORD - ONE ROW PER TRANSACTION,
000400* SAME OUTER FIELDS AS DETAIL.CPY PLUS THE NESTED TRANSACTION-
000500* DATA STRUCTURE (TRANDAT.CPY) AND ROW-LEVEL PROCESSING STATUS.
000600* READ BY TRFXEXTE IN DETAIL-ID ASCENDING ORDER.
000700*----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------
001000* TAG     DATE        DEV     DESCRIPTION
001100* ------- ----------  ------  ----------------------------------
001200* EXB004  14/03/1991  JBTRVL  INITIAL VERSION.                    EXB004
001300* EXB021  19/02/2004  TYKTRV  ADD ENHQ-TRAN-DATA-OK - A ROW WHOSE EXB021
001400*                             NESTED DATA WILL NOT FLATTEN IS     EXB021
001500*                             SKIPPED RATHER THAN ABENDING THE    EXB021
001600*                             WHOLE MASTER - SEE TRFXEXTE.        EXB021
001700*----------------------------------------------------------------
001800 01  ENHQ-RECORD.
001900     05  ENHQ-DETAIL-ID            PIC 9(09).
002000     05  ENHQ-MASTER-ID            PIC 9(09).
002100     05  ENHQ-RECORD-TYPE          PIC X(10).
002200     05  ENHQ-ACCOUNT-NUMBER       PIC X(20).
002300     05  ENHQ-CUSTOMER-NAME        PIC X(60).
002400     05  ENHQ-AMOUNT               PIC S9(11)V99 COMP-3.
002500     05  ENHQ-AMOUNT-R REDEFINES ENHQ-AMOUNT.
002600         10  ENHQ-AMT-WHOLE            PIC S9(11).
002700         10  ENHQ-AMT-DEC              PIC 9(02).
002800     05  ENHQ-CURRENCY             PIC X(03).
002900     05  ENHQ-DESCRIPTION          PIC X(100).
003000     05  ENHQ-TRANSACTION-DATE     PIC X(26).
003100     05  ENHQ-TRANS-DATE-R REDEFINES ENHQ-TRANSACTION-DATE.
003200         10  ENHQ-TXN-DATE             PIC X(10).
003300         10  ENHQ-TXN-FIL1             PIC X(01).
003400         10  ENHQ-TXN-TIME             PIC X(15).
003500     05  ENHQ-CREATED-AT           PIC X(26).
003600     05  ENHQ-CREATED-AT-R REDEFINES ENHQ-CREATED-AT.
003700         10  ENHQ-CRT-DATE             PIC X(10).
003800         10  ENHQ-CRT-FIL1             PIC X(01).
003900         10  ENHQ-CRT-TIME             PIC X(15).
004000     05  ENHQ-PROCESSING-STATUS    PIC X(20).
004100*                         ROW-LEVEL STATUS - INFORMATIONAL ONLY
004200     05  ENHQ-ERROR-MSG            PIC X(200).
004300*                         ROW-LEVEL ERROR TEXT - INFORMATIONAL
004400     05  ENHQ-AMOUNT-PRESENT       PIC X(01).
004500     05  ENHQ-TRAN-DATA-OK         PIC X(01).
004600*                         "N" WHEN THE NESTED DATA BELOW COULD
004700*                         NOT BE PARSED - ROW IS SKIPPED WHOLE
004800     05  ENHQ-TRAN-DATA.
004900         COPY TRANDAT.
005000     05  FILLER                    PIC X(33).
005100*----------------------------------------------------------------
005200***************** END OF COPYBOOK SOURCE  ENHDTL ****************
