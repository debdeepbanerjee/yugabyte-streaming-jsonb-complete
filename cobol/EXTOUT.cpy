000100*----------------------------------------------------------------
000200* EXTOUT.CPY
000300* EXTRACT OUTPUT RECORD - ONE LINE-SEQUENTIAL FILE PER MASTER,
000400* ONE HEADER, N DETAIL, ONE TRAILER. THE SAME AREA IS REDEFINED
000500* FOR EACH RECORD SHAPE - PLAIN AND ENHANCED/STREAMING SHARE THE
000600* SAME HEADER/DETAIL/TRAILER GROUPS, THE ENHANCED-ONLY FIELDS
000700* ARE LEFT BLANK/ZERO BY THE PLAIN WRITER (TRFWEXTP).
000800*----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*----------------------------------------------------------------
001100* TAG     DATE        DEV     DESCRIPTION
001200* ------- ----------  ------  ----------------------------------
001300* EXB005  14/03/1991  JBTRVL  INITIAL VERSION, RECORD X(500).     EXB005
001400* EXB022  19/02/2004  TYKTRV  EXPANDED TO X(850) AND ADDED THE    EXB022
001500*                             FLATTENED ENHANCED DETAIL GROUP     EXB022
001600*                             FOR THE JSONB-STYLE EXTRACT.        EXB022
001700*----------------------------------------------------------------
001800 01  EXT-OUTPUT-RECORD            PIC X(850).
001900*----------------------------------------------------------------
002000* HEADER - RECORD-COUNT ALWAYS ZERO, SEE THE TRAILER FOR TOTALS
002100*----------------------------------------------------------------
002200 01  EXT-HEADER REDEFINES EXT-OUTPUT-RECORD.
002300     05  EXTH-RECORD-TYPE          PIC X(10).
002400     05  EXTH-MASTER-ID            PIC 9(09).
002500     05  EXTH-BUS-CTR-CODE         PIC X(10).
002600     05  EXTH-FILE-DATE            PIC X(10).
002700*                         CCYY-MM-DD
002800     05  EXTH-RECORD-COUNT         PIC 9(09).
002900     05  EXTH-FILE-VERSION         PIC X(04).
003000*                         "2.0" ENHANCED/STREAMING, ELSE SPACES
003100     05  FILLER                    PIC X(798).
003200*----------------------------------------------------------------
003300* DETAIL - PLAIN EXTRACT
003400*----------------------------------------------------------------
003500 01  EXT-DETAIL-PLAIN REDEFINES EXT-OUTPUT-RECORD.
003600     05  EXTDP-RECORD-TYPE         PIC X(10).
003700     05  EXTDP-DETAIL-ID           PIC 9(09).
003800     05  EXTDP-MASTER-ID           PIC 9(09).
003900     05  EXTDP-ACCOUNT-NUMBER      PIC X(20).
004000     05  EXTDP-CUSTOMER-NAME       PIC X(60).
004100     05  EXTDP-AMOUNT              PIC S9(11)V99.
004200     05  EXTDP-CURRENCY            PIC X(03).
004300     05  EXTDP-DESCRIPTION         PIC X(100).
004400     05  EXTDP-TRANSACTION-DATE    PIC X(26).
004500     05  EXTDP-CREATED-AT          PIC X(26).
004600     05  FILLER                    PIC X(574).
004700*----------------------------------------------------------------
004800* DETAIL - ENHANCED / STREAMING EXTRACT (FLATTENED)
004900*----------------------------------------------------------------
005000 01  EXT-DETAIL-ENHANCED REDEFINES EXT-OUTPUT-RECORD.
005100     05  EXTDE-RECORD-TYPE         PIC X(10).
005200     05  EXTDE-DETAIL-ID           PIC 9(09).
005300     05  EXTDE-ACCOUNT-NUMBER      PIC X(20).
005400     05  EXTDE-CUSTOMER-NAME       PIC X(60).
005500     05  EXTDE-AMOUNT              PIC S9(11)V99.
005600     05  EXTDE-CURRENCY            PIC X(03).
005700     05  EXTDE-DESCRIPTION         PIC X(100).
005800     05  EXTDE-TRANSACTION-DATE    PIC X(26).
005900     05  EXTDE-TRANSACTION-ID      PIC X(40).
006000     05  EXTDE-TRANSACTION-TYPE    PIC X(20).
006100     05  EXTDE-CUSTOMER-ID         PIC X(40).
006200     05  EXTDE-CUSTOMER-EMAIL      PIC X(100).
006300     05  EXTDE-CUSTOMER-PHONE      PIC X(20).
006400     05  EXTDE-CUSTOMER-CITY       PIC X(40).
006500     05  EXTDE-CUSTOMER-STATE      PIC X(20).
006600     05  EXTDE-CUSTOMER-COUNTRY    PIC X(40).
006700     05  EXTDE-MERCHANT-ID         PIC X(40).
006800     05  EXTDE-MERCHANT-NAME       PIC X(100).
006900     05  EXTDE-MERCHANT-CATEGORY   PIC X(40).
007000     05  EXTDE-PAYMENT-TYPE        PIC X(20).
007100     05  EXTDE-PAYMENT-LAST-FOUR   PIC X(04).
007200     05  EXTDE-PAYMENT-BRAND       PIC X(20).
007300     05  EXTDE-RISK-SCORE          PIC S9(03)V9(04).
007400     05  EXTDE-STATUS              PIC X(20).
007500     05  EXTDE-ITEM-COUNT          PIC 9(05).
007600     05  FILLER                    PIC X(033).
007700*----------------------------------------------------------------
007800* TRAILER - TOTALS COMMON TO BOTH EXTRACTS, ENHANCED ADDS TWO
007900*----------------------------------------------------------------
008000 01  EXT-TRAILER REDEFINES EXT-OUTPUT-RECORD.
008100     05  EXTT-RECORD-TYPE          PIC X(10).
008200     05  EXTT-TOTAL-RECORDS        PIC 9(09).
008300     05  EXTT-TOTAL-AMOUNT         PIC S9(13)V99.
008400     05  EXTT-AVERAGE-RISK-SCORE   PIC S9(03)V99.
008500*                         ZERO WHEN NOT ENHANCED/STREAMING
008600     05  EXTT-UNIQUE-CUSTOMERS     PIC 9(09).
008700*                         ZERO WHEN NOT ENHANCED/STREAMING
008800     05  FILLER                    PIC X(802).
008900*----------------------------------------------------------------
009000***************** END OF COPYBOOK SOURCE  EXTOUT ****************
