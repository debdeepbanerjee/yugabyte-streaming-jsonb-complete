000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFVMSTS.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. CASH MANAGEMENT - BATCH EXTRACT.
000500 DATE-WRITTEN. 14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================
000900*PROGRAM DESCRIPTION: Select/lock the next master extract work
001000*unit and update its status on completion or failure.
001100*
001200*This is a CALLED ROUTINE, shared by every extract driver in
001300*this system (TRFXEXTP, TRFXEXTE). It owns the one copy of the
001400*master selection/locking rule so the plain and enhanced drivers
001500*do not each grow their own.
001600*
001700*OPTION ACTION......................  INPUT......................
001800*1      SELECT AND LOCK NEXT MASTER    INSTANCE-ID, LOCK-TIMEOUT
001900*2      MARK MASTER COMPLETED         MASTER-ID
002000*3      MARK MASTER FAILED            MASTER-ID, ERROR-MSG
002100*=================================================================
002200*
002300*HISTORY OF MODIFICATION:
002400*=================================================================
002500*
002600*TAG     DATE        DEV     DESCRIPTION
002700*------- ----------  ------  ------------------------------------ EXB008
002800*EXB008  14/03/1991  JBTRVL  INITIAL VERSION - OPTIONS 1/2/3.     EXB008
002900*EXB016  02/11/1996  MWTL03  Y2K PHASE 1 - LOCK/CREATED/UPDATED   EXB016
003000*                            TIMES NOW CCYY-MM-DD STAMPS.         EXB016
003100*EXB033  19/02/2004  TYKTRV  ADDED THE PRIORITY-DESC/CREATED-AT-  EXB033
003200*                            ASC TIE-BREAK ON OPTION 1.           EXB033
003300*EXB041  11/09/2009  PTRVSN  OPTION 1 NOW RETESTS ELIGIBILITY     EXB041
003400*                            WHEN THIS INSTANCE ALREADY HOLDS     EXB041
003500*                            THE LOCK (REQ 4471).                 EXB041
003600*=================================================================
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004300        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004400        UPSI-0 IS UPSI-SWITCH-0
004500          ON STATUS IS U0-ON
004600          OFF STATUS IS U0-OFF.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900        SELECT MSTQFILE ASSIGN TO DATABASE-MSTQFILE
005000        ORGANIZATION IS SEQUENTIAL
005100        FILE STATUS IS WK-C-FILE-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  MSTQFILE
005500        LABEL RECORDS ARE OMITTED
005600 DATA RECORD IS MSTQ-RECORD.
005700 01  MSTQ-RECORD.
005800        COPY MASTER.
005900 WORKING-STORAGE SECTION.
006000 01  FILLER                  PIC X(24) VALUE
006100        "** PROGRAM TRFVMSTS **".
006200
006300 01  WK-C-COMMON.
006400        COPY ASCMWS.
006500        COPY FIL3090.
006600        05  FILLER                   PIC X(10).
006700*----------------------------------------------------------------
006800*IN-MEMORY COPY OF THE QUEUE FILE. THE FILE HAS NO INDEXED
006900*ACCESS ON THIS MACHINE SO EVERY CALL RE-READS IT WHOLE, WORKS
007000*ON THE TABLE, THEN REWRITES THE WHOLE FILE IF IT CHANGED. THE
007100*TABLE FIELDS MIRROR MASTER.CPY ONE FOR ONE - TBQ- PREFIX SO
007200*THEY DO NOT COLLIDE WITH THE MSTQ- NAMES IN THE FD RECORD.
007300*----------------------------------------------------------------
007400 01  WS-C-MSTQ-TABLE.
007500        05  WS-N-MSTQ-COUNT          PIC 9(05) COMP.
007600        05  WS-C-MSTQ-ENTRY OCCURS 500 TIMES
007700                INDEXED BY WS-X-MSTQ-IDX.
007800            10  TBQ-MASTER-ID           PIC 9(09).
007900            10  TBQ-BUS-CTR-CODE        PIC X(10).
008000            10  TBQ-STATUS              PIC X(10).
008100                88  TBQ-ST-PENDING           VALUE "PENDING   ".
008200            10  TBQ-PRIORITY            PIC S9(04) COMP.
008300            10  TBQ-LOCKED-BY           PIC X(60).
008400            10  TBQ-LOCKED-AT           PIC X(26).
008500            10  TBQ-LOCKED-AT-R REDEFINES TBQ-LOCKED-AT.
008600                15  TBQ-LKD-DATE            PIC X(10).
008700                15  TBQ-LKD-FIL1            PIC X(01).
008800                15  TBQ-LKD-TIME            PIC X(15).
008900            10  TBQ-CREATED-AT          PIC X(26).
009000            10  TBQ-UPDATED-AT          PIC X(26).
009100            10  TBQ-UPDATED-AT-R REDEFINES TBQ-UPDATED-AT.
009200                15  TBQ-UPD-DATE            PIC X(10).
009300                15  TBQ-UPD-FIL1            PIC X(01).
009400                15  TBQ-UPD-TIME            PIC X(15).
009500            10  TBQ-ERROR-MSG           PIC X(200).
009600        05  FILLER                    PIC X(08).
009700
009800 01  WS-C-FLAGS.
009900        05  WS-C-TABLE-CHANGED       PIC X(01) VALUE "N".
010000        05  WS-C-EOF-MSTQFILE        PIC X(01) VALUE "N".
010100        05  WS-C-ROW-FOUND           PIC X(01) VALUE "N".
010200
010300 01  WS-N-BEST.
010400        05  WS-X-BEST-IDX            PIC S9(05) COMP VALUE 0.
010500        05  WS-N-BEST-PRIORITY       PIC S9(04) COMP.
010600        05  WS-C-BEST-CREATED-AT     PIC X(26).
010700
010800 01  WS-N-ELAPSED.
010900        05  WS-N-NOW-SECS            PIC 9(05) COMP.
011000        05  WS-N-LOCK-SECS           PIC 9(05) COMP.
011100        05  WS-N-ELAPSED-SECS        PIC S9(06) COMP.
011200        05  WS-N-NOW-HH              PIC 9(02).
011300        05  WS-N-NOW-MM              PIC 9(02).
011400        05  WS-N-NOW-SS              PIC 9(02).
011500        05  WS-N-LKD-HH              PIC 9(02).
011600        05  WS-N-LKD-MM              PIC 9(02).
011700        05  WS-N-LKD-SS              PIC 9(02).
011800*                         HH/MM/SS OF THE SAME CALENDAR DAY ONLY -
011900*                         A STALE LOCK CROSSING MIDNIGHT IS TAKEN
012000*                         AS NOT YET EXPIRED. ACCEPTABLE FOR A
012100*                         300-SECOND DEFAULT TIMEOUT. SEE EXB041.
012200
012300 ****************
012400 LINKAGE SECTION.
012500 ****************
012600 01  WK-C-VMSTS-RECORD.
012700        05  WK-N-VMSTS-OPTION         PIC 9(01) COMP.
012800*                 1=SELECT-AND-LOCK 2=MARK-COMPLETED
012900*                 3=MARK-FAILED
013000        05  WK-C-VMSTS-INSTANCE-ID    PIC X(60).
013100        05  WK-N-VMSTS-LOCK-TIMEOUT   PIC 9(05) COMP.
013200*                 SECONDS, CALLER DEFAULTS THIS TO 300
013300        05  WK-N-VMSTS-MASTER-ID      PIC 9(09).
013400*                 INPUT ON OPTION 2/3, OUTPUT ON OPTION 1
013500        05  WK-C-VMSTS-BUS-CTR-CODE   PIC X(10).
013600        05  WK-N-VMSTS-PRIORITY       PIC S9(04) COMP.
013700        05  WK-C-VMSTS-CREATED-AT     PIC X(26).
013800        05  WK-C-VMSTS-ERROR-MSG      PIC X(200).
013900*                 INPUT ON OPTION 3 (FAILURE REASON), ALSO
014000*                 DOUBLES AS THE ERROR TEXT ON ANY OPTION
014100        05  WK-C-VMSTS-FOUND-IND      PIC X(01).
014200*                 OUTPUT ON OPTION 1 - "Y" A MASTER WAS LOCKED,
014300*                 "N" NO ELIGIBLE MASTER WAS FOUND (NO WORK)
014400        05  WK-C-VMSTS-ERROR-CD       PIC X(07).
014500*                 BLANK = OK
014600
014700     EJECT
014800 ****************************************
014900 PROCEDURE DIVISION USING WK-C-VMSTS-RECORD.
015000 ****************************************
015100 MAIN-MODULE.
015200     PERFORM A000-PROCESS-CALLED-ROUTINE
015300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
015400     PERFORM B000-MAIN-PROCESSING
015500        THRU B999-MAIN-PROCESSING-EX.
015600     PERFORM Z000-END-PROGRAM-ROUTINE
015700        THRU Z999-END-PROGRAM-ROUTINE-EX.
015800 GOBACK.
015900
016000*----------------------------------------------------------------
016100 A000-PROCESS-CALLED-ROUTINE.
016200*----------------------------------------------------------------
016300     MOVE SPACES              TO WK-C-VMSTS-ERROR-CD.
016400     MOVE 0                  TO WS-N-MSTQ-COUNT.
016500     MOVE "N"                TO WS-C-TABLE-CHANGED
016600                               WS-C-EOF-MSTQFILE.
016700
016800     OPEN INPUT MSTQFILE.
016900     IF NOT WK-C-SUCCESSFUL
017000           AND WK-C-FILE-STATUS NOT = "41"
017100        DISPLAY "TRFVMSTS - OPEN FILE ERROR - MSTQFILE"
017200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017300        MOVE WK-C-ERR-OPEN    TO WK-C-VMSTS-ERROR-CD
017400        GO TO A099-PROCESS-CALLED-ROUTINE-EX
017500     END-IF.
017600
017700     PERFORM A100-LOAD-MSTQ-TABLE
017800        THRU A199-LOAD-MSTQ-TABLE-EX
017900        UNTIL WS-C-EOF-MSTQFILE = "Y".
018000
018100     CLOSE MSTQFILE.
018200*----------------------------------------------------------------
018300 A099-PROCESS-CALLED-ROUTINE-EX.
018400*----------------------------------------------------------------
018500 EXIT.
018600*----------------------------------------------------------------
018700 A100-LOAD-MSTQ-TABLE.
018800*----------------------------------------------------------------
018900     READ MSTQFILE
019000        AT END
019100           MOVE "Y"          TO WS-C-EOF-MSTQFILE
019200           GO TO A199-LOAD-MSTQ-TABLE-EX
019300     END-READ.
019400     IF NOT WK-C-SUCCESSFUL
019500           AND NOT WK-C-END-OF-FILE
019600        DISPLAY "TRFVMSTS - READ FILE ERROR - MSTQFILE"
019700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800        MOVE WK-C-ERR-READ    TO WK-C-VMSTS-ERROR-CD
019900        MOVE "Y"             TO WS-C-EOF-MSTQFILE
020000        GO TO A199-LOAD-MSTQ-TABLE-EX
020100     END-IF.
020200     ADD 1                  TO WS-N-MSTQ-COUNT.
020300     SET WS-X-MSTQ-IDX       TO WS-N-MSTQ-COUNT.
020400     MOVE MSTQ-MASTER-ID     TO TBQ-MASTER-ID (WS-X-MSTQ-IDX).
020500     MOVE MSTQ-BUS-CTR-CODE  TO TBQ-BUS-CTR-CODE (WS-X-MSTQ-IDX).
020600     MOVE MSTQ-STATUS        TO TBQ-STATUS (WS-X-MSTQ-IDX).
020700     MOVE MSTQ-PRIORITY      TO TBQ-PRIORITY (WS-X-MSTQ-IDX).
020800     MOVE MSTQ-LOCKED-BY     TO TBQ-LOCKED-BY (WS-X-MSTQ-IDX).
020900     MOVE MSTQ-LOCKED-AT     TO TBQ-LOCKED-AT (WS-X-MSTQ-IDX).
021000     MOVE MSTQ-CREATED-AT    TO TBQ-CREATED-AT (WS-X-MSTQ-IDX).
021100     MOVE MSTQ-UPDATED-AT    TO TBQ-UPDATED-AT (WS-X-MSTQ-IDX).
021200     MOVE MSTQ-ERROR-MSG     TO TBQ-ERROR-MSG (WS-X-MSTQ-IDX).
021300*----------------------------------------------------------------
021400 A199-LOAD-MSTQ-TABLE-EX.
021500*----------------------------------------------------------------
021600 EXIT.
021700*----------------------------------------------------------------
021800 B000-MAIN-PROCESSING.
021900*----------------------------------------------------------------
022000     IF WK-C-VMSTS-ERROR-CD NOT = SPACES
022100        GO TO B999-MAIN-PROCESSING-EX
022200     END-IF.
022300
022400*                 CALLER SETS WK-C-TODAY-DATE/WK-C-TODAY-TIME IN
022500*                 WK-C-COMMON BEFORE EVERY CALL TO THIS ROUTINE
022600
022700     EVALUATE WK-N-VMSTS-OPTION
022800        WHEN 1
022900        PERFORM C100-SELECT-AND-LOCK
023000           THRU C199-SELECT-AND-LOCK-EX
023100        WHEN 2
023200        PERFORM C200-MARK-COMPLETED
023300           THRU C299-MARK-COMPLETED-EX
023400        WHEN 3
023500        PERFORM C300-MARK-FAILED
023600           THRU C399-MARK-FAILED-EX
023700        WHEN OTHER
023800        MOVE WK-C-ERR-OPEN    TO WK-C-VMSTS-ERROR-CD
023900     END-EVALUATE.
024000 B999-MAIN-PROCESSING-EX.
024100 EXIT.
024200*----------------------------------------------------------------
024300 C100-SELECT-AND-LOCK.
024400*----------------------------------------------------------------
024500*SCAN THE TABLE FOR THE BEST ELIGIBLE CANDIDATE - PRIORITY
024600*DESCENDING, CREATED-AT ASCENDING AS THE TIE-BREAK - THEN LOCK
024700*IT IN PLACE AND REWRITE THE WHOLE FILE. REF EXB033/EXB041.
024800     MOVE "N"                TO WK-C-VMSTS-FOUND-IND.
024900     MOVE 0                  TO WS-X-BEST-IDX.
025000
025100     PERFORM C110-TEST-LOCK-ELIGIBLE
025200        THRU C119-TEST-LOCK-ELIGIBLE-EX
025300        VARYING WS-X-MSTQ-IDX FROM 1 BY 1
025400        UNTIL WS-X-MSTQ-IDX > WS-N-MSTQ-COUNT.
025500
025600     IF WS-X-BEST-IDX = 0
025700        GO TO C199-SELECT-AND-LOCK-EX
025800     END-IF.
025900
026000     SET WS-X-MSTQ-IDX       TO WS-X-BEST-IDX.
026100     MOVE WK-C-INSTANCE-ID   TO TBQ-LOCKED-BY (WS-X-MSTQ-IDX).
026200     MOVE WK-C-TODAY-DATE    TO TBQ-LKD-DATE (WS-X-MSTQ-IDX).
026300     MOVE WK-C-TODAY-TIME    TO TBQ-LKD-TIME (WS-X-MSTQ-IDX).
026400     MOVE "PROCESSING"       TO TBQ-STATUS (WS-X-MSTQ-IDX).
026500     MOVE WK-C-TODAY-DATE    TO TBQ-UPD-DATE (WS-X-MSTQ-IDX).
026600     MOVE WK-C-TODAY-TIME    TO TBQ-UPD-TIME (WS-X-MSTQ-IDX).
026700     MOVE "Y"                TO WS-C-TABLE-CHANGED.
026800
026900     MOVE TBQ-MASTER-ID (WS-X-MSTQ-IDX)
027000                             TO WK-N-VMSTS-MASTER-ID.
027100     MOVE TBQ-BUS-CTR-CODE (WS-X-MSTQ-IDX)
027200                             TO WK-C-VMSTS-BUS-CTR-CODE.
027300     MOVE TBQ-PRIORITY (WS-X-MSTQ-IDX)
027400                             TO WK-N-VMSTS-PRIORITY.
027500     MOVE TBQ-CREATED-AT (WS-X-MSTQ-IDX)
027600                             TO WK-C-VMSTS-CREATED-AT.
027700     MOVE "Y"                TO WK-C-VMSTS-FOUND-IND.
027800*----------------------------------------------------------------
027900 C199-SELECT-AND-LOCK-EX.
028000*----------------------------------------------------------------
028100 EXIT.
028200*----------------------------------------------------------------
028300 C110-TEST-LOCK-ELIGIBLE.
028400*----------------------------------------------------------------
028500*TEST ONE TABLE ROW FOR ELIGIBILITY (STATUS=PENDING AND THE LOCK
028600*IS EITHER BLANK OR STALE) AND, IF BETTER THAN THE CURRENT BEST
028700*CANDIDATE, MAKE IT THE NEW BEST. SEE BUSINESS RULE "MASTER
028800*SELECTION / PRIORITY".
028900     MOVE "N"                TO WS-C-ROW-FOUND.
029000     IF NOT TBQ-ST-PENDING (WS-X-MSTQ-IDX)
029100        GO TO C119-TEST-LOCK-ELIGIBLE-EX
029200     END-IF.
029300
029400     IF TBQ-LOCKED-BY (WS-X-MSTQ-IDX) = SPACES
029500        MOVE "Y"             TO WS-C-ROW-FOUND
029600     ELSE
029700        PERFORM C120-TEST-LOCK-STALE
029800           THRU C129-TEST-LOCK-STALE-EX
029900     END-IF.
030000
030100     IF WS-C-ROW-FOUND NOT = "Y"
030200        GO TO C119-TEST-LOCK-ELIGIBLE-EX
030300     END-IF.
030400
030500     IF WS-X-BEST-IDX = 0
030600        PERFORM C130-MAKE-NEW-BEST
030700           THRU C139-MAKE-NEW-BEST-EX
030800     ELSE
030900        IF TBQ-PRIORITY (WS-X-MSTQ-IDX) > WS-N-BEST-PRIORITY
031000           PERFORM C130-MAKE-NEW-BEST
031100              THRU C139-MAKE-NEW-BEST-EX
031200        ELSE
031300           IF TBQ-PRIORITY (WS-X-MSTQ-IDX) = WS-N-BEST-PRIORITY
031400                 AND TBQ-CREATED-AT (WS-X-MSTQ-IDX)
031500                    < WS-C-BEST-CREATED-AT
031600              PERFORM C130-MAKE-NEW-BEST
031700                 THRU C139-MAKE-NEW-BEST-EX
031800           END-IF
031900        END-IF
032000     END-IF.
032100*----------------------------------------------------------------
032200 C119-TEST-LOCK-ELIGIBLE-EX.
032300*----------------------------------------------------------------
032400 EXIT.
032500*----------------------------------------------------------------
032600 C120-TEST-LOCK-STALE.
032700*----------------------------------------------------------------
032800     IF TBQ-LOCKED-BY (WS-X-MSTQ-IDX) = WK-C-INSTANCE-ID
032900        MOVE "Y"             TO WS-C-ROW-FOUND
033000        GO TO C129-TEST-LOCK-STALE-EX
033100     END-IF.
033200
033300     MOVE WK-C-TODAY-TIME (1:2) TO WS-N-NOW-HH.
033400     MOVE WK-C-TODAY-TIME (3:2) TO WS-N-NOW-MM.
033500     MOVE WK-C-TODAY-TIME (5:2) TO WS-N-NOW-SS.
033600*                 WK-C-TODAY-TIME IS "HHMMSS" FOLLOWED BY
033700*                 FILLER - SAME LAYOUT AS TBQ-LKD-TIME
033800     COMPUTE WS-N-NOW-SECS = (WS-N-NOW-HH * 3600)
033900                           + (WS-N-NOW-MM * 60)
034000                           +  WS-N-NOW-SS.
034100     MOVE TBQ-LKD-TIME (WS-X-MSTQ-IDX) (1:2) TO WS-N-LKD-HH.
034200     MOVE TBQ-LKD-TIME (WS-X-MSTQ-IDX) (3:2) TO WS-N-LKD-MM.
034300     MOVE TBQ-LKD-TIME (WS-X-MSTQ-IDX) (5:2) TO WS-N-LKD-SS.
034400     COMPUTE WS-N-LOCK-SECS = (WS-N-LKD-HH * 3600)
034500                           + (WS-N-LKD-MM * 60)
034600                           +  WS-N-LKD-SS.
034700     COMPUTE WS-N-ELAPSED-SECS = WS-N-NOW-SECS - WS-N-LOCK-SECS.
034800     IF WS-N-ELAPSED-SECS > WK-N-VMSTS-LOCK-TIMEOUT
034900        MOVE "Y"             TO WS-C-ROW-FOUND
035000     END-IF.
035100*----------------------------------------------------------------
035200 C129-TEST-LOCK-STALE-EX.
035300*----------------------------------------------------------------
035400 EXIT.
035500*----------------------------------------------------------------
035600 C130-MAKE-NEW-BEST.
035700*----------------------------------------------------------------
035800     SET WS-X-BEST-IDX       TO WS-X-MSTQ-IDX.
035900     MOVE TBQ-PRIORITY (WS-X-MSTQ-IDX) TO WS-N-BEST-PRIORITY.
036000     MOVE TBQ-CREATED-AT (WS-X-MSTQ-IDX) TO WS-C-BEST-CREATED-AT.
036100*----------------------------------------------------------------
036200 C139-MAKE-NEW-BEST-EX.
036300*----------------------------------------------------------------
036400 EXIT.
036500*----------------------------------------------------------------
036600 C200-MARK-COMPLETED.
036700*----------------------------------------------------------------
036800     MOVE "N"                TO WS-C-ROW-FOUND.
036900     PERFORM C210-FIND-MASTER-ROW
037000        THRU C219-FIND-MASTER-ROW-EX
037100        VARYING WS-X-MSTQ-IDX FROM 1 BY 1
037200        UNTIL WS-X-MSTQ-IDX > WS-N-MSTQ-COUNT
037300           OR WS-C-ROW-FOUND = "Y".
037400
037500     IF WS-C-ROW-FOUND NOT = "Y"
037600        MOVE WK-C-ERR-NOTFOUND TO WK-C-VMSTS-ERROR-CD
037700        GO TO C299-MARK-COMPLETED-EX
037800     END-IF.
037900
038000     SET WS-X-MSTQ-IDX       DOWN BY 1.
038100     MOVE SPACES             TO TBQ-LOCKED-BY (WS-X-MSTQ-IDX).
038200     MOVE SPACES             TO TBQ-LOCKED-AT (WS-X-MSTQ-IDX).
038300     MOVE "COMPLETED "       TO TBQ-STATUS (WS-X-MSTQ-IDX).
038400     MOVE WK-C-TODAY-DATE    TO TBQ-UPD-DATE (WS-X-MSTQ-IDX).
038500     MOVE WK-C-TODAY-TIME    TO TBQ-UPD-TIME (WS-X-MSTQ-IDX).
038600     MOVE "Y"                TO WS-C-TABLE-CHANGED.
038700*----------------------------------------------------------------
038800 C299-MARK-COMPLETED-EX.
038900*----------------------------------------------------------------
039000 EXIT.
039100*----------------------------------------------------------------
039200 C210-FIND-MASTER-ROW.
039300*----------------------------------------------------------------
039400     IF TBQ-MASTER-ID (WS-X-MSTQ-IDX) = WK-N-VMSTS-MASTER-ID
039500        MOVE "Y"             TO WS-C-ROW-FOUND
039600     END-IF.
039700*----------------------------------------------------------------
039800 C219-FIND-MASTER-ROW-EX.
039900*----------------------------------------------------------------
040000 EXIT.
040100*----------------------------------------------------------------
040200 C300-MARK-FAILED.
040300*----------------------------------------------------------------
040400     MOVE "N"                TO WS-C-ROW-FOUND.
040500     PERFORM C210-FIND-MASTER-ROW
040600        THRU C219-FIND-MASTER-ROW-EX
040700        VARYING WS-X-MSTQ-IDX FROM 1 BY 1
040800        UNTIL WS-X-MSTQ-IDX > WS-N-MSTQ-COUNT
040900           OR WS-C-ROW-FOUND = "Y".
041000
041100     IF WS-C-ROW-FOUND NOT = "Y"
041200        MOVE WK-C-ERR-NOTFOUND TO WK-C-VMSTS-ERROR-CD
041300        GO TO C399-MARK-FAILED-EX
041400     END-IF.
041500
041600     SET WS-X-MSTQ-IDX       DOWN BY 1.
041700     MOVE SPACES             TO TBQ-LOCKED-BY (WS-X-MSTQ-IDX).
041800     MOVE SPACES             TO TBQ-LOCKED-AT (WS-X-MSTQ-IDX).
041900     MOVE "FAILED    "       TO TBQ-STATUS (WS-X-MSTQ-IDX).
042000     MOVE WK-C-VMSTS-ERROR-MSG
042100                             TO TBQ-ERROR-MSG (WS-X-MSTQ-IDX).
042200     MOVE WK-C-TODAY-DATE    TO TBQ-UPD-DATE (WS-X-MSTQ-IDX).
042300     MOVE WK-C-TODAY-TIME    TO TBQ-UPD-TIME (WS-X-MSTQ-IDX).
042400     MOVE "Y"                TO WS-C-TABLE-CHANGED.
042500*----------------------------------------------------------------
042600 C399-MARK-FAILED-EX.
042700*----------------------------------------------------------------
042800 EXIT.
042900*----------------------------------------------------------------
043000 Z000-END-PROGRAM-ROUTINE.
043100*----------------------------------------------------------------
043200     IF WS-C-TABLE-CHANGED NOT = "Y"
043300        GO TO Z999-END-PROGRAM-ROUTINE-EX
043400     END-IF.
043500
043600     OPEN OUTPUT MSTQFILE.
043700     IF NOT WK-C-SUCCESSFUL
043800        DISPLAY "TRFVMSTS - OPEN FILE ERROR - MSTQFILE"
043900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044000        MOVE WK-C-ERR-OPEN    TO WK-C-VMSTS-ERROR-CD
044100        GO TO Z999-END-PROGRAM-ROUTINE-EX
044200     END-IF.
044300
044400     PERFORM Z100-WRITE-MSTQ-ROW
044500        THRU Z199-WRITE-MSTQ-ROW-EX
044600        VARYING WS-X-MSTQ-IDX FROM 1 BY 1
044700        UNTIL WS-X-MSTQ-IDX > WS-N-MSTQ-COUNT.
044800
044900     CLOSE MSTQFILE.
045000     IF NOT WK-C-SUCCESSFUL
045100        DISPLAY "TRFVMSTS - CLOSE FILE ERROR - MSTQFILE"
045200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045300     END-IF.
045400*----------------------------------------------------------------
045500 Z100-WRITE-MSTQ-ROW.
045600*----------------------------------------------------------------
045700     MOVE TBQ-MASTER-ID (WS-X-MSTQ-IDX)    TO MSTQ-MASTER-ID.
045800     MOVE TBQ-BUS-CTR-CODE (WS-X-MSTQ-IDX) TO MSTQ-BUS-CTR-CODE.
045900     MOVE TBQ-STATUS (WS-X-MSTQ-IDX)       TO MSTQ-STATUS.
046000     MOVE TBQ-PRIORITY (WS-X-MSTQ-IDX)     TO MSTQ-PRIORITY.
046100     MOVE TBQ-LOCKED-BY (WS-X-MSTQ-IDX)    TO MSTQ-LOCKED-BY.
046200     MOVE TBQ-LOCKED-AT (WS-X-MSTQ-IDX)    TO MSTQ-LOCKED-AT.
046300     MOVE TBQ-CREATED-AT (WS-X-MSTQ-IDX)   TO MSTQ-CREATED-AT.
046400     MOVE TBQ-UPDATED-AT (WS-X-MSTQ-IDX)   TO MSTQ-UPDATED-AT.
046500     MOVE TBQ-ERROR-MSG (WS-X-MSTQ-IDX)    TO MSTQ-ERROR-MSG.
046600     WRITE MSTQ-RECORD.
046700     IF NOT WK-C-SUCCESSFUL
046800        DISPLAY "TRFVMSTS - WRITE FILE ERROR - MSTQFILE"
046900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047000        MOVE WK-C-ERR-WRITE   TO WK-C-VMSTS-ERROR-CD
047100     END-IF.
047200*----------------------------------------------------------------
047300 Z199-WRITE-MSTQ-ROW-EX.
047400*----------------------------------------------------------------
047500 EXIT.
047600*----------------------------------------------------------------
047700 Z999-END-PROGRAM-ROUTINE-EX.
047800*----------------------------------------------------------------
047900 EXIT.
