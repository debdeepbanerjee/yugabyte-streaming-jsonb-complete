000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFXEXTP.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. CASH MANAGEMENT - BATCH EXTRACT.
000500 DATE-WRITTEN. 04 JUN 1990.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================
000900*PROGRAM DESCRIPTION : PLAIN DETAIL EXTRACT - DRIVER ROUTINE.
001000*              PICKS UP ONE PENDING MASTER (VIA TRFVMSTS), READS
001100*              ITS PLAIN DETAIL ROWS IN DETAIL-ID ORDER AND
001200*              WRITES THEM OUT THROUGH TRFWEXTP AS A HEADER/
001300*              DETAIL*/TRAILER FILE. MARKS THE MASTER COMPLETED
001400*              OR FAILED WHEN DONE. CALLED REPEATEDLY BY THE JOB
001500*              SCHEDULER'S POLLING LOOP - ONE MASTER PER CALL.
001600*
001700*HISTORY OF MODIFICATION:
001800*=================================================================
001900*
002000*TAG     DATE        DEV     DESCRIPTION
002100*------- ----------  ------  ------------------------------------ EXB012
002200*EXB012  04/06/1990  TYKTRV  INITIAL VERSION.                     EXB012
002300*EXB021  04/11/1996  MWTL03  Y2K PHASE 1 - NO CENTURY WINDOW      EXB021
002400*                            LOGIC IN THIS ROUTINE - DATES ARE    EXB021
002500*                            PASSED THROUGH AS ISO STAMPS.        EXB021
002600*EXB039  19/02/2004  TYKTRV  A NULL AMOUNT IS NOW SKIPPED RATHER  EXB039
002700*                            THAN TREATED AS ZERO FOR TOTALLING   EXB039
002800*                            PURPOSES (REQ 4488).                 EXB039
002900*EXB044  11/09/2009  PTRVSN  TOTAL-AMOUNT ACCUMULATOR MOVED FROM  EXB044
003000*                            DISPLAY TO COMP-3 FOR EXACT PENNY    EXB044
003100*                            ARITHMETIC (REQ 4488).               EXB044
003200*=================================================================
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003900        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004000        UPSI-0 IS UPSI-SWITCH-0
004100          ON STATUS IS U0-ON
004200          OFF STATUS IS U0-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500        SELECT DTLQFILE ASSIGN TO WS-C-DTLQ-FILENAME
004600        ORGANIZATION IS LINE SEQUENTIAL
004700        FILE STATUS IS WK-C-FILE-STATUS.
004800*                 FILE NAME IS BUILT AT OPEN TIME - SEE
004900*                 C110-OPEN-DETAIL-FILE. EXB012.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  DTLQFILE
005300        LABEL RECORDS ARE OMITTED.
005400 01  DTLQ-RECORD.
005500     COPY DETAIL.
005600 WORKING-STORAGE SECTION.
005700 01  FILLER                  PIC X(24) VALUE
005800        "** PROGRAM TRFXEXTP **".
005900
006000 01  WK-C-COMMON.
006100        COPY ASCMWS.
006200        COPY FIL3090.
006300        05  FILLER                   PIC X(10).
006400
006500 01  WS-C-DTLQ-FILENAME             PIC X(40).
006600 01  WS-C-DTLQ-FILENAME-R REDEFINES WS-C-DTLQ-FILENAME.
006700*                 BREAKDOWN USED ONLY WHEN OPS HAVE TO READ A
006800*                 FILE NAME OFF A JOB LOG BY HAND.
006900        05  WS-C-DTLQ-FN-BUSCTR       PIC X(10).
007000        05  WS-C-DTLQ-FN-DASH         PIC X(01).
007100        05  WS-C-DTLQ-FN-MASTER       PIC X(09).
007200        05  WS-C-DTLQ-FN-EXT          PIC X(20).
007300
007400 01  WS-C-XEXTP-MASTER-KEY          PIC X(19).
007500 01  WS-C-XEXTP-MASTER-KEY-R REDEFINES WS-C-XEXTP-MASTER-KEY.
007600*                 USED TO LOG WHICH MASTER FAILED.
007700        05  WS-C-XEXTP-KEY-BUSCTR     PIC X(10).
007800        05  WS-N-XEXTP-KEY-MASTER     PIC 9(09).
007900
008000 01  WS-N-XEXTP-TOTALS.
008100        05  WS-N-XEXTP-TOTAL-RECORDS PIC 9(09) COMP.
008200        05  WS-N-XEXTP-TOTAL-AMOUNT  PIC S9(13)V99 COMP-3.
008300*                 COMP-3 PER CASH MGMT STANDARD - RUNNING SUMS
008400*                 MUST BE EXACT TO THE CENT. EXB044.
008500        05  WS-N-XEXTP-TOTAL-AMT-R REDEFINES
008600                WS-N-XEXTP-TOTAL-AMOUNT.
008700            10  WS-N-XEXTP-AMT-WHOLE     PIC S9(11).
008800            10  WS-N-XEXTP-AMT-DEC       PIC 9(02).
008900        05  FILLER                   PIC X(06).
009000
009100 01  WS-C-XEXTP-FLAGS.
009200        05  WS-C-EOF-DTLQFILE        PIC X(01) VALUE "N".
009300        05  WS-C-XEXTP-FAILED        PIC X(01) VALUE "N".
009400        05  WS-C-XEXTP-ERROR-MSG     PIC X(200) VALUE SPACES.
009500        05  FILLER                   PIC X(38).
009600
009700*---------------------------------------------------------------
009800*CALL PARAMETER AREAS - MUST MATCH THE LINKAGE SECTIONS OF
009900*TRFVMSTS AND TRFWEXTP FIELD FOR FIELD. EXB012.
010000*---------------------------------------------------------------
010100 01  WK-C-VMSTS-RECORD.
010200        05  WK-N-VMSTS-OPTION         PIC 9(01) COMP.
010300        05  WK-C-VMSTS-INSTANCE-ID    PIC X(60).
010400        05  WK-N-VMSTS-LOCK-TIMEOUT   PIC 9(05) COMP.
010500        05  WK-N-VMSTS-MASTER-ID      PIC 9(09).
010600        05  WK-C-VMSTS-BUS-CTR-CODE   PIC X(10).
010700        05  WK-N-VMSTS-PRIORITY       PIC S9(04) COMP.
010800        05  WK-C-VMSTS-CREATED-AT     PIC X(26).
010900        05  WK-C-VMSTS-ERROR-MSG      PIC X(200).
011000        05  WK-C-VMSTS-FOUND-IND      PIC X(01).
011100        05  WK-C-VMSTS-ERROR-CD       PIC X(07).
011200        05  FILLER                    PIC X(01).
011300
011400 01  WK-C-WEXTP-RECORD.
011500        05  WK-N-WEXTP-OPTION          PIC 9(01) COMP.
011600        05  WK-C-WEXTP-BUS-CTR-CODE     PIC X(10).
011700        05  WK-N-WEXTP-MASTER-ID        PIC 9(09).
011800        05  WK-N-WEXTP-DETAIL-ID        PIC 9(09).
011900        05  WK-C-WEXTP-ACCOUNT-NUMBER   PIC X(20).
012000        05  WK-C-WEXTP-CUSTOMER-NAME    PIC X(60).
012100        05  WK-N-WEXTP-AMOUNT           PIC S9(11)V99.
012200        05  WK-C-WEXTP-CURRENCY         PIC X(03).
012300        05  WK-C-WEXTP-DESCRIPTION      PIC X(100).
012400        05  WK-C-WEXTP-TRANSACTION-DATE PIC X(26).
012500        05  WK-C-WEXTP-CREATED-AT       PIC X(26).
012600        05  WK-N-WEXTP-TOTAL-RECORDS    PIC 9(09).
012700        05  WK-N-WEXTP-TOTAL-AMOUNT     PIC S9(13)V99.
012800        05  WK-C-WEXTP-ERROR-CD         PIC X(07).
012900        05  FILLER                     PIC X(01).
013000
013100 ****************
013200 LINKAGE SECTION.
013300 ****************
013400 01  WK-C-XEXTP-RECORD.
013500        05  WK-C-XEXTP-INSTANCE-ID    PIC X(60).
013600        05  WK-N-XEXTP-LOCK-TIMEOUT   PIC 9(05) COMP.
013700*                 SECONDS - ZERO MEANS "USE TRFVMSTS DEFAULT"
013800        05  WK-C-XEXTP-FOUND-IND      PIC X(01).
013900*                 OUTPUT - "Y" A MASTER WAS PROCESSED, "N" NO
014000*                 ELIGIBLE MASTER WAS FOUND (NO WORK THIS CALL)
014100        05  WK-C-XEXTP-ERROR-CD       PIC X(07).
014200*                 BLANK = OK
014300
014400     EJECT
014500 ****************************************
014600 PROCEDURE DIVISION USING WK-C-XEXTP-RECORD.
014700 ****************************************
014800 MAIN-MODULE.
014900     PERFORM A000-INITIALIZE
015000        THRU A099-INITIALIZE-EX.
015100     PERFORM B000-MAIN-PROCESSING
015200        THRU B999-MAIN-PROCESSING-EX.
015300     PERFORM Z000-END-PROGRAM-ROUTINE
015400        THRU Z999-END-PROGRAM-ROUTINE-EX.
015500 GOBACK.
015600
015700*----------------------------------------------------------------
015800 A000-INITIALIZE.
015900*----------------------------------------------------------------
016000     MOVE SPACES              TO WK-C-XEXTP-ERROR-CD.
016100     MOVE "N"                 TO WK-C-XEXTP-FOUND-IND.
016200     MOVE "N"                 TO WS-C-XEXTP-FAILED.
016300     MOVE SPACES              TO WS-C-XEXTP-ERROR-MSG.
016400*----------------------------------------------------------------
016500 A099-INITIALIZE-EX.
016600*----------------------------------------------------------------
016700 EXIT.
016800*----------------------------------------------------------------
016900 B000-MAIN-PROCESSING.
017000*----------------------------------------------------------------
017100     MOVE 1                  TO WK-N-VMSTS-OPTION.
017200     MOVE WK-C-XEXTP-INSTANCE-ID
017300                             TO WK-C-VMSTS-INSTANCE-ID.
017400     MOVE WK-N-XEXTP-LOCK-TIMEOUT
017500                             TO WK-N-VMSTS-LOCK-TIMEOUT.
017600     CALL "TRFVMSTS"         USING WK-C-VMSTS-RECORD.
017700     IF WK-C-VMSTS-ERROR-CD NOT = SPACES
017800        MOVE WK-C-VMSTS-ERROR-CD TO WK-C-XEXTP-ERROR-CD
017900        GO TO B999-MAIN-PROCESSING-EX
018000     END-IF.
018100
018200     IF WK-C-VMSTS-FOUND-IND NOT = "Y"
018300        MOVE "N"              TO WK-C-XEXTP-FOUND-IND
018400        GO TO B999-MAIN-PROCESSING-EX
018500     END-IF.
018600
018700     MOVE "Y"                 TO WK-C-XEXTP-FOUND-IND.
018800     MOVE WK-C-VMSTS-BUS-CTR-CODE
018900                             TO WS-C-XEXTP-KEY-BUSCTR.
019000     MOVE WK-N-VMSTS-MASTER-ID
019100                             TO WS-N-XEXTP-KEY-MASTER.
019200     PERFORM C100-EXTRACT-ONE-MASTER
019300        THRU C199-EXTRACT-ONE-MASTER-EX.
019400*----------------------------------------------------------------
019500 B999-MAIN-PROCESSING-EX.
019600*----------------------------------------------------------------
019700 EXIT.
019800*----------------------------------------------------------------
019900 C100-EXTRACT-ONE-MASTER.
020000*----------------------------------------------------------------
020100     MOVE 0                  TO WS-N-XEXTP-TOTAL-RECORDS.
020200     MOVE 0                  TO WS-N-XEXTP-TOTAL-AMOUNT.
020300     MOVE "N"                 TO WS-C-EOF-DTLQFILE.
020400
020500     PERFORM C110-OPEN-DETAIL-FILE
020600        THRU C119-OPEN-DETAIL-FILE-EX.
020700     IF WS-C-XEXTP-FAILED = "Y"
020800        GO TO C190-FAIL-THE-MASTER
020900     END-IF.
021000
021100     PERFORM C120-OPEN-OUTPUT-AND-HEADER
021200        THRU C129-OPEN-OUTPUT-AND-HEADER-EX.
021300     IF WS-C-XEXTP-FAILED = "Y"
021400        GO TO C190-FAIL-THE-MASTER
021500     END-IF.
021600
021700     PERFORM C130-PROCESS-DETAIL-ROWS
021800        THRU C139-PROCESS-DETAIL-ROWS-EX
021900        UNTIL WS-C-EOF-DTLQFILE = "Y".
022000     CLOSE DTLQFILE.
022100     IF WS-C-XEXTP-FAILED = "Y"
022200        GO TO C190-FAIL-THE-MASTER
022300     END-IF.
022400
022500     PERFORM C140-WRITE-TRAILER-AND-CLOSE
022600        THRU C149-WRITE-TRAILER-AND-CLOSE-EX.
022700     IF WS-C-XEXTP-FAILED = "Y"
022800        GO TO C190-FAIL-THE-MASTER
022900     END-IF.
023000
023100     MOVE 2                  TO WK-N-VMSTS-OPTION.
023200     CALL "TRFVMSTS"         USING WK-C-VMSTS-RECORD.
023300     GO TO C199-EXTRACT-ONE-MASTER-EX.
023400
023500 C190-FAIL-THE-MASTER.
023600     MOVE 3                  TO WK-N-VMSTS-OPTION.
023700     MOVE WS-C-XEXTP-ERROR-MSG
023800                             TO WK-C-VMSTS-ERROR-MSG.
023900     CALL "TRFVMSTS"         USING WK-C-VMSTS-RECORD.
024000*----------------------------------------------------------------
024100 C199-EXTRACT-ONE-MASTER-EX.
024200*----------------------------------------------------------------
024300 EXIT.
024400*----------------------------------------------------------------
024500 C110-OPEN-DETAIL-FILE.
024600*----------------------------------------------------------------
024700     STRING WK-C-VMSTS-BUS-CTR-CODE DELIMITED BY SPACE
024800            "-"                    DELIMITED BY SIZE
024900            WK-N-VMSTS-MASTER-ID    DELIMITED BY SIZE
025000            ".DAT"                 DELIMITED BY SIZE
025100         INTO WS-C-DTLQ-FILENAME.
025200
025300     OPEN INPUT DTLQFILE.
025400     IF NOT WK-C-SUCCESSFUL
025500        AND WK-C-FILE-STATUS NOT = "41"
025600        DISPLAY "TRFXEXTP - OPEN FILE ERROR - DTLQFILE"
025700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025800        MOVE "Y"              TO WS-C-XEXTP-FAILED
025900        MOVE WK-C-ERR-OPEN     TO WS-C-XEXTP-ERROR-MSG
026000     END-IF.
026100     IF WK-C-FILE-STATUS = "41"
026200        MOVE "Y"              TO WS-C-EOF-DTLQFILE
026300     END-IF.
026400*----------------------------------------------------------------
026500 C119-OPEN-DETAIL-FILE-EX.
026600*----------------------------------------------------------------
026700 EXIT.
026800*----------------------------------------------------------------
026900 C120-OPEN-OUTPUT-AND-HEADER.
027000*----------------------------------------------------------------
027100     MOVE 1                  TO WK-N-WEXTP-OPTION.
027200     MOVE WK-C-VMSTS-BUS-CTR-CODE
027300                             TO WK-C-WEXTP-BUS-CTR-CODE.
027400     MOVE WK-N-VMSTS-MASTER-ID
027500                             TO WK-N-WEXTP-MASTER-ID.
027600     CALL "TRFWEXTP"         USING WK-C-WEXTP-RECORD.
027700     IF WK-C-WEXTP-ERROR-CD NOT = SPACES
027800        MOVE "Y"              TO WS-C-XEXTP-FAILED
027900        MOVE WK-C-WEXTP-ERROR-CD
028000                             TO WS-C-XEXTP-ERROR-MSG
028100     END-IF.
028200*----------------------------------------------------------------
028300 C129-OPEN-OUTPUT-AND-HEADER-EX.
028400*----------------------------------------------------------------
028500 EXIT.
028600*----------------------------------------------------------------
028700 C130-PROCESS-DETAIL-ROWS.
028800*----------------------------------------------------------------
028900     READ DTLQFILE INTO DTLQ-RECORD
029000        AT END
029100           MOVE "Y"           TO WS-C-EOF-DTLQFILE
029200           GO TO C139-PROCESS-DETAIL-ROWS-EX
029300     END-READ.
029400
029500     MOVE 2                  TO WK-N-WEXTP-OPTION.
029600     MOVE DTLQ-MASTER-ID     TO WK-N-WEXTP-MASTER-ID.
029700     MOVE DTLQ-DETAIL-ID     TO WK-N-WEXTP-DETAIL-ID.
029800     MOVE DTLQ-ACCOUNT-NUMBER TO WK-C-WEXTP-ACCOUNT-NUMBER.
029900     MOVE DTLQ-CUSTOMER-NAME TO WK-C-WEXTP-CUSTOMER-NAME.
030000     MOVE DTLQ-AMOUNT        TO WK-N-WEXTP-AMOUNT.
030100     MOVE DTLQ-CURRENCY      TO WK-C-WEXTP-CURRENCY.
030200     MOVE DTLQ-DESCRIPTION   TO WK-C-WEXTP-DESCRIPTION.
030300     MOVE DTLQ-TRANSACTION-DATE
030400                             TO WK-C-WEXTP-TRANSACTION-DATE.
030500     MOVE DTLQ-CREATED-AT    TO WK-C-WEXTP-CREATED-AT.
030600     CALL "TRFWEXTP"         USING WK-C-WEXTP-RECORD.
030700     IF WK-C-WEXTP-ERROR-CD NOT = SPACES
030800        MOVE "Y"              TO WS-C-XEXTP-FAILED
030900        MOVE WK-C-WEXTP-ERROR-CD
031000                             TO WS-C-XEXTP-ERROR-MSG
031100        GO TO C139-PROCESS-DETAIL-ROWS-EX
031200     END-IF.
031300
031400     ADD 1 TO WS-N-XEXTP-TOTAL-RECORDS.
031500     IF DTLQ-AMOUNT-PRESENT = "Y"
031600        ADD DTLQ-AMOUNT TO WS-N-XEXTP-TOTAL-AMOUNT
031700     END-IF.
031800*----------------------------------------------------------------
031900 C139-PROCESS-DETAIL-ROWS-EX.
032000*----------------------------------------------------------------
032100 EXIT.
032200*----------------------------------------------------------------
032300 C140-WRITE-TRAILER-AND-CLOSE.
032400*----------------------------------------------------------------
032500     MOVE 3                  TO WK-N-WEXTP-OPTION.
032600     MOVE WS-N-XEXTP-TOTAL-RECORDS
032700                             TO WK-N-WEXTP-TOTAL-RECORDS.
032800     MOVE WS-N-XEXTP-TOTAL-AMOUNT
032900                             TO WK-N-WEXTP-TOTAL-AMOUNT.
033000     CALL "TRFWEXTP"         USING WK-C-WEXTP-RECORD.
033100     IF WK-C-WEXTP-ERROR-CD NOT = SPACES
033200        MOVE "Y"              TO WS-C-XEXTP-FAILED
033300        MOVE WK-C-WEXTP-ERROR-CD
033400                             TO WS-C-XEXTP-ERROR-MSG
033500     END-IF.
033600*----------------------------------------------------------------
033700 C149-WRITE-TRAILER-AND-CLOSE-EX.
033800*----------------------------------------------------------------
033900 EXIT.
034000*----------------------------------------------------------------
034100 Z000-END-PROGRAM-ROUTINE.
034200*----------------------------------------------------------------
034300     CONTINUE.
034400*----------------------------------------------------------------
034500 Z999-END-PROGRAM-ROUTINE-EX.
034600*----------------------------------------------------------------
034700 EXIT.
034800*-----------------------------------------------------------------
034900**************** END OF PROGRAM SOURCE - TRFXEXTP ***************
035000*-----------------------------------------------------------------
