000100*----------------------------------------------------------------
000200* MASTER.CPY
000300* QUEUE / CONTROL RECORD - ONE ROW PER BATCH EXTRACT WORK UNIT.
000400* HOLDS THE STATUS/PRIORITY/LOCK FIELDS THE SELECTION ROUTINE
000500* (TRFVMSTS) SCANS TO PICK THE NEXT MASTER TO EXTRACT.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TAG     DATE        DEV     DESCRIPTION
001000* ------- ----------  ------  ----------------------------------
001100* EXB001  14/03/1991  JBTRVL  INITIAL VERSION - CONVERTED FROM    EXB001
001200*                             THE OLD VTF2 WORK-RATE LAYOUT.      EXB001
001300*----------------------------------------------------------------
001400 01  MSTQ-RECORD.
001500     05  MSTQ-MASTER-ID            PIC 9(09).
001600*                         UNIQUE ID OF THE UNIT OF WORK
001700     05  MSTQ-BUS-CTR-CODE         PIC X(10).
001800*                         OWNING BUSINESS CENTER - USED IN THE
001900*                         OUTPUT FILE NAME AND THE PRIORITY LOOKUP
002000     05  MSTQ-STATUS               PIC X(10).
002100         88  MSTQ-ST-PENDING           VALUE "PENDING   ".
002200         88  MSTQ-ST-PROCESSING        VALUE "PROCESSING".
002300         88  MSTQ-ST-COMPLETED         VALUE "COMPLETED ".
002400         88  MSTQ-ST-FAILED            VALUE "FAILED    ".
002500     05  MSTQ-PRIORITY             PIC S9(04) COMP.
002600*                         HIGHER VALUE = PROCESSED FIRST
002700     05  MSTQ-LOCKED-BY            PIC X(60).
002800*                         INSTANCE ID HOLDING THE LOCK - BLANK
002900*                         WHEN THE MASTER IS NOT LOCKED
003000     05  MSTQ-LOCKED-AT            PIC X(26).
003100     05  MSTQ-LOCKED-AT-R REDEFINES MSTQ-LOCKED-AT.
003200         10  MSTQ-LKD-DATE             PIC X(10).
003300         10  MSTQ-LKD-FIL1             PIC X(01).
003400         10  MSTQ-LKD-TIME             PIC X(15).
003500     05  MSTQ-CREATED-AT           PIC X(26).
003600     05  MSTQ-CREATED-AT-R REDEFINES MSTQ-CREATED-AT.
003700         10  MSTQ-CRT-DATE             PIC X(10).
003800         10  MSTQ-CRT-FIL1             PIC X(01).
003900         10  MSTQ-CRT-TIME             PIC X(15).
004000     05  MSTQ-UPDATED-AT           PIC X(26).
004100     05  MSTQ-UPDATED-AT-R REDEFINES MSTQ-UPDATED-AT.
004200         10  MSTQ-UPD-DATE             PIC X(10).
004300         10  MSTQ-UPD-FIL1             PIC X(01).
004400         10  MSTQ-UPD-TIME             PIC X(15).
004500     05  MSTQ-ERROR-MSG            PIC X(200).
004600*                         SET WHEN MSTQ-STATUS = FAILED
004700     05  FILLER                    PIC X(29).
004800*----------------------------------------------------------------
004900**************** END OF COPYBOOK SOURCE  MASTER ****************
