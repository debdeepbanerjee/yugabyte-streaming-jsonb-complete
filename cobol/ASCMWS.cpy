000100*----------------------------------------------------------------
000200* ASCMWS.CPY
000300* SHOP-WIDE COMMON WORK AREA. COPIED UNDER 01 WK-C-COMMON IN
000400* EVERY PROGRAM IN THIS SYSTEM - FILE STATUS TESTING, THE
000500* RUNNING INSTANCE ID USED TO LOCK A MASTER, AND TODAY'S DATE.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900* TAG     DATE        DEV     DESCRIPTION
001000* ------- ----------  ------  ----------------------------------
001100* EXB006  14/03/1991  JBTRVL  INITIAL VERSION.                    EXB006
001200* EXB015  02/11/1996  MWTL03  Y2K PHASE 1 - WK-C-TODAY-DATE IS    EXB015
001300*                             NOW CCYYMMDD, WAS YYMMDD.           EXB015
001400*----------------------------------------------------------------
001500 05  WK-C-FILE-STATUS             PIC X(02).
001600     88  WK-C-SUCCESSFUL              VALUE "00".
001700     88  WK-C-RECORD-NOT-FOUND        VALUE "23".
001800     88  WK-C-DUPLICATE-KEY           VALUE "22".
001900     88  WK-C-END-OF-FILE             VALUE "10".
002000 05  WK-C-FILE-STATUS-R REDEFINES WK-C-FILE-STATUS.
002100     10  WK-N-FILE-STATUS             PIC 99.
002200 05  WK-C-INSTANCE-ID               PIC X(60).
002300*                     THIS RUN'S LOCK OWNER ID - SEE TRFVMSTS
002400 05  WK-C-TODAY-DATE                PIC X(10).
002500*                     CCYY-MM-DD
002600 05  WK-C-TODAY-DATE-R REDEFINES WK-C-TODAY-DATE.
002700     10  WK-N-TODAY-CCYY              PIC 9(04).
002800     10  WK-C-TODAY-FIL1              PIC X(01).
002900     10  WK-N-TODAY-MM                PIC 9(02).
003000     10  WK-C-TODAY-FIL2              PIC X(01).
003100     10  WK-N-TODAY-DD                PIC 9(02).
003200 05  WK-C-TODAY-TIME                PIC X(15).
003300 05  WK-C-SUBR-NAME                 PIC X(08).
003400*----------------------------------------------------------------
003500***************** END OF COPYBOOK SOURCE  ASCMWS ****************
